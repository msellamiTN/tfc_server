000100*****************************************************************         
000200* VZNC.cpybk                                                              
000300* LINKAGE COPYBOOK FOR CALL "TFCVZNC" - ONE CALL PER                      
000400* POSITION-RECORD.  WK-T-ZNCPATH-TABLE (SEE ZNCPTBL.cpybk) IS             
000500* PASSED AS A SEPARATE USING PARAMETER SO TFCVZNC CAN LOOK UP             
000600* THE VERTEX LIST FOR THE ZONE NAMED IN WK-C-VZNC-ZONE-ID.                
000700*****************************************************************         
000800* AMENDMENT HISTORY:                                                      
000900*****************************************************************         
001000* TAG    DATE       INIT   DESCRIPTION                                    
001100* ------ ---------- ------ -------------------------------------          
001200* ZDT8601 11/07/1986 RPH   INITIAL VERSION.                       ZDT8601 
001300* GPS1501 18/05/2015 ACNRJR REWORKED INPUT/OUTPUT LAYOUT FOR      GPS1501 
001400*                          GPS ZONE DETECTION (TCCGPS-311).       GPS1501 
001500* GPS2101 ACNFAM 04/02/2021 ADD WK-N-VZNC-TS-DELTA OUTPUT.        GPS2101 
001600*****************************************************************         
001700 01  WK-C-VZNC-RECORD.                                                    
001800     05  WK-C-VZNC-INPUT.                                                 
001900         10  WK-C-VZNC-ZONE-ID       PIC X(20).                           
002000         10  WK-C-VZNC-VEHICLE-ID    PIC X(10).                           
002100         10  WK-C-VZNC-ROUTE-ID      PIC X(10).                           
002200         10  WK-N-VZNC-LATITUDE      PIC S9(03)V9(06).                    
002300         10  WK-N-VZNC-LONGITUDE     PIC S9(03)V9(06).                    
002400         10  WK-N-VZNC-TS            PIC 9(10).                           
002500     05  WK-C-VZNC-OUTPUT.                                                
002600         10  WK-C-VZNC-EVT-PRODUCED  PIC X(01).                           
002700             88  WK-C-VZNC-EVT-YES           VALUE "Y".                   
002800             88  WK-C-VZNC-EVT-NO             VALUE "N".                  
002900         10  WK-C-VZNC-EVT-TYPE      PIC X(12).                           
003000         10  WK-N-VZNC-EVT-TS        PIC 9(10).                           
003100         10  WK-N-VZNC-DURATION      PIC 9(06).                           
003200         10  WK-N-VZNC-TS-DELTA      PIC 9(06).                           
003300         10  WK-C-VZNC-DUR-WARNING   PIC X(01).                           
003400             88  WK-C-VZNC-DUR-WARN-YES       VALUE "Y".                  
003500     05  FILLER                      PIC X(02).                           
