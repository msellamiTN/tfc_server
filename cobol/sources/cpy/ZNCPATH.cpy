000100*****************************************************************         
000200* ZNCPATH.cpybk                                                           
000300* I-O FORMAT: ZNCPATHR  FROM FILE TFCZPTH                                 
000400* ONE VERTEX OF A ZONE BOUNDARY POLYGON / START-FINISH LINE.              
000500* A ZONE IS AN ORDERED LIST OF THESE POINTS, VERTEX [0]-[1] IS            
000600* THE START LINE, VERTEX [FINISH-INDEX]-[FINISH-INDEX+1] IS THE           
000700* FINISH LINE.  LOADED ONCE PER RUN BY TFCXPRM INTO THE                   
000800* WK-T-ZNCPATH-TABLE COPYBOOK (SEE ZNCPTBL).                              
000900*****************************************************************         
001000* AMENDMENT HISTORY:                                                      
001100*****************************************************************         
001200* TAG    DATE       INIT   DESCRIPTION                                    
001300* ------ ---------- ------ -------------------------------------          
001400* GPS1501 18/05/2015 ACNRJR INITIAL VERSION - CLOSED GPS          GPS1501 
001500*                          ZONE POLYGON VERTEX LIST, REPLACES     GPS1501 
001600*                          THE OLD ARM-COORD COPYBOOK.            GPS1501 
001700* GPS2602 RPH  09/08/2026 - ENLARGE TO 20 VERTICES/ZONE,          GPS2602 
001800*                          10 ZONES/RUN (TCCGPS-512).             GPS2602 
001900* GPS2603 RPH  09/08/2026 - SPLIT THE WORKING-STORAGE ZONE        GPS2603 
002000*                          TABLE OUT INTO ITS OWN COPYBOOK,       GPS2603 
002100*                          ZNCPTBL - THIS MEMBER IS NOW THE       GPS2603 
002200*                          BARE I-O RECORD ONLY (TCCGPS-514).     GPS2603 
002300*****************************************************************         
002400 05  ZNCPATH-RECORD              PIC X(0045).                             
002500*    I-O FORMAT:ZNCPATHR  FROM FILE TFCZPTH   OF LIBRARY TFCLIB           
002600*                                                                         
002700     05  ZNCPATHR  REDEFINES ZNCPATH-RECORD.                              
002800         06  ZNCPATH-ZONE-ID         PIC X(20).                           
002900*                                ZONE MODULE ID OF THIS VERTEX            
003000         06  ZNCPATH-SEQNUM          PIC 9(03).                           
003100*                                VERTEX SEQUENCE NO, 1 = FIRST            
003200         06  ZNCPATH-FINISH-IDX      PIC 9(03).                           
003300*                                ZONE-WIDE FINISH-LINE START INDEX        
003400         06  ZNCPATH-LATITUDE        PIC S9(03)V9(06).                    
003500*                                VERTEX LATITUDE                          
003600         06  ZNCPATH-LONGITUDE       PIC S9(03)V9(06).                    
003700*                                VERTEX LONGITUDE                         
003800         06  FILLER                  PIC X(01).                           
003900*                                PAD TO FIXED RECORD LENGTH               
