000100*****************************************************************         
000200* ZNCEVNT.cpybk                                                           
000300* I-O FORMAT: ZNCEVNTR  FROM FILE TFCEVNT                                 
000400* ONE ZONE-CROSSING EVENT, ONE RECORD PER VEHICLE STATE                   
000500* TRANSITION DETECTED BY TFCVZNC.  WRITTEN LINE SEQUENTIAL,               
000600* APPEND-ONLY, ONE STREAM PER ZONE.                                       
000700*****************************************************************         
000800* AMENDMENT HISTORY:                                                      
000900*****************************************************************         
001000* TAG    DATE       INIT   DESCRIPTION                                    
001100* ------ ---------- ------ -------------------------------------          
001200* ZDT8601 11/07/1986 RPH   INITIAL VERSION - LOOP-DETECTOR        ZDT8601 
001300*                          ARM ENTER/EXIT EVENT.                  ZDT8601 
001400* GPS1501 18/05/2015 ACNRJR REWORKED FOR GPS ZONE DETECTION -     GPS1501 
001500*                          ZONE_START/ENTRY/COMPLETION/EXIT       GPS1501 
001600*                          EVENT TYPES REPLACE OLD ARM CODES.     GPS1501 
001700* GPS2101 ACNFAM 04/02/2021 ADD ZNCEVNT-TS-DELTA TIMING           GPS2101 
001800*                          CONFIDENCE FIELD (TCCGPS-402).         GPS2101 
001900*****************************************************************         
002000 05  ZNCEVNT-RECORD              PIC X(0075).                             
002100*    I-O FORMAT:ZNCEVNTR  FROM FILE TFCEVNT   OF LIBRARY TFCLIB           
002200*                                                                         
002300     05  ZNCEVNTR  REDEFINES ZNCEVNT-RECORD.                              
002400         06  ZNCEVNT-ZONE-ID         PIC X(20).                           
002500*                                ZONE MODULE ID E.G. MADINGLEY-IN         
002600         06  ZNCEVNT-VEHICLE-ID      PIC X(10).                           
002700*                                VEHICLE IDENTIFIER                       
002800         06  ZNCEVNT-ROUTE-ID        PIC X(10).                           
002900*                                ROUTE IDENTIFIER                         
003000         06  ZNCEVNT-TYPE            PIC X(12).                           
003100*                                ZONE_START/ZONE_ENTRY/                   
003200*                                ZONE_COMPLETION/ZONE_EXIT                
003300         06  ZNCEVNT-TS              PIC 9(10).                           
003400*                                UNIX EPOCH SECS OF THE EVENT             
003500         06  ZNCEVNT-DURATION        PIC 9(06).                           
003600*                                TRANSIT SECS, COMPLETION ONLY            
003700         06  ZNCEVNT-TS-DELTA        PIC 9(06).                           
003800*                                BRACKETING-FIX TIMING DELTA              
003900         06  FILLER                  PIC X(01).                           
004000*                                PAD TO FIXED RECORD LENGTH               
