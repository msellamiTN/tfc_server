000100*****************************************************************         
000200* BDRVDIR.cpybk                                                           
000300* I-O FORMAT: BDRVDIRR  FROM FILE TFCDIR                                  
000400* ONE ENTRY IN THE PRE-SORTED DIRECTORY LISTING OF THE INPUT              
000500* BINARY POSITION FILE TREE, PRODUCED BY A PRIOR CL/JCL STEP AND          
000600* READ SEQUENTIALLY BY TFCBDRV.  ENTRIES ARRIVE IN ASCENDING              
000700* PATH (= ASCENDING FILE-TS) ORDER, WHICH TFCVZNC'S STATEFUL              
000800* PREVIOUS/CURRENT COMPARISON DEPENDS ON.                                 
000900*****************************************************************         
001000* AMENDMENT HISTORY:                                                      
001100*****************************************************************         
001200* TAG    DATE       INIT   DESCRIPTION                                    
001300* ------ ---------- ------ -------------------------------------          
001400* ZDT8601 11/07/1986 RPH   INITIAL VERSION.                       ZDT8601 
001500* GPS1501 18/05/2015 ACNRJR RENAMED FOR GPS PROBE BINARY          GPS1501 
001600*                          POSITION FILE TREE (TCCGPS-305).       GPS1501 
001700*****************************************************************         
001800 05  BDRVDIR-RECORD              PIC X(0061).                             
001900*    I-O FORMAT:BDRVDIRR  FROM FILE TFCDIR    OF LIBRARY TFCLIB           
002000*                                                                         
002100     05  BDRVDIRR  REDEFINES BDRVDIR-RECORD.                              
002200         06  BDRVDIR-FILE-TS         PIC 9(10).                           
002300*                                UNIX EPOCH SECS EMBEDDED IN NAME         
002400         06  BDRVDIR-YYYYMMDD        PIC X(10).                           
002500*                                DATE-PATH COMPONENT YYYY/MM/DD           
002600         06  BDRVDIR-BASENAME        PIC X(40).                           
002700*                                FILENAME WITHOUT EXTENSION               
002800         06  FILLER                  PIC X(01).                           
002900*                                PAD TO FIXED RECORD LENGTH               
