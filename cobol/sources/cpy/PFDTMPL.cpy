000100*****************************************************************         
000200* PFDTMPL.cpybk                                                           
000300* FEED-TEMPLATE / FIELD-TEMPLATE STATIC EXTRACTION CONFIGURATION.         
000400* ONE SET OF HARDCODED TABLES PER FEED SOURCE ("cam_park_local",          
000500* "cam_park_rss") - FIXED CONFIGURATION, NOT RUN-TIME DATA.               
000600* INITIALIZED BY VALUE CLAUSE AT PROGRAM START IN TFCVPFD; NOT            
000700* READ FROM A FILE.  SELF-HEADED - COPY BARE, NO ENCLOSING 01.            
000800*****************************************************************         
000900* AMENDMENT HISTORY:                                                      
001000*****************************************************************         
001100* TAG    DATE       INIT   DESCRIPTION                                    
001200* ------ ---------- ------ -------------------------------------          
001300* CPK1502 ACNRJR 02/09/2015 INITIAL VERSION - TAG/DELIMITER       CPK1502 
001400*                          TEMPLATE TABLE FOR THE SCRAPED         CPK1502 
001500*                          CAR PARK FEED PAGE (TCCGPS-351).       CPK1502 
001600* GPS2603 RPH  09/08/2026 - FOLD WK-N-FEED-CNT IN FROM THE OLD    GPS2603 
001700*                          W01-PFDTMPL-CTRS SIBLING 01 SO THIS    GPS2603 
001800*                          MEMBER IS A SINGLE SELF-HEADED 01      GPS2603 
001900*                          (TCCGPS-514).                          GPS2603 
002000*****************************************************************         
002100 01  WK-T-PFDTMPL-TABLE.                                                  
002200     05  WK-N-FEED-CNT               PIC 9(03) COMP    VALUE ZERO.        
002300     05  WK-T-FEED OCCURS 2 TIMES                                         
002400                 INDEXED BY WK-X-FEED.                                    
002500         10  WK-T-FEED-NAME          PIC X(16).                           
002600         10  WK-T-FEED-CPRK-CNT      PIC 9(03) COMP   .                   
002700         10  WK-T-FEED-CPRK OCCURS 5 TIMES                                
002800                     INDEXED BY WK-X-CPRK.                                
002900             15  WK-T-CPRK-TAG-START PIC X(40).                           
003000             15  WK-T-CPRK-FLD-CNT   PIC 9(03) COMP   .                   
003100             15  WK-T-CPRK-FIELD OCCURS 6 TIMES                           
003200                         INDEXED BY WK-X-FIELD.                           
003300                 20  WK-T-FLD-NAME      PIC X(20).                        
003400                 20  WK-T-FLD-TYPE      PIC X(12).                        
003500                 20  WK-T-FLD-FX-STR    PIC X(40).                        
003600                 20  WK-T-FLD-FX-INT    PIC 9(06).                        
003700                 20  WK-T-FLD-DELIM-1   PIC X(20).                        
003800                 20  WK-T-FLD-DELIM-2   PIC X(20).                        
003900         10  FILLER                  PIC X(03).                           
004000     05  FILLER                      PIC X(01).                           
