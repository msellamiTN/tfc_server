000100*****************************************************************         
000200* TFCCMWS.cpybk                                                           
000300* COMMON WORK AREA - FILE STATUS AND RETURN-CODE CONDITION NAMES          
000400* COPY'D BY EVERY TFC PROGRAM THAT OPENS A FILE.                          
000500*****************************************************************         
000600* AMENDMENT HISTORY:                                                      
000700*****************************************************************         
000800* TAG    DATE       INIT   DESCRIPTION                                    
000900* ------ ---------- ------ -------------------------------------          
001000* ZDT8601 11/07/1986 RPH   SHOP-WIDE COMMON WORK AREA - FILE      ZDT8601 
001100*                          STATUS CONDITION NAMES, INITIAL VER.   ZDT8601 
001200* Y2K9901 09/11/1998 DCK   Y2K - ADD WK-C-RUN-DATE 4-DIGIT        Y2K9901 
001300*                          CENTURY FIELD, NO OTHER CHANGE.        Y2K9901 
001400* GPS1501 18/05/2015 ACNRJR ADD WK-C-DUPLICATE-KEY CONDITION      GPS1501 
001500*                          FOR THE GPS ZONE TABLE LOAD.           GPS1501 
001600*****************************************************************         
001700 05  WK-C-FILE-STATUS           PIC X(02)  VALUE "00".                    
001800     88  WK-C-SUCCESSFUL                   VALUE "00".                    
001900     88  WK-C-END-OF-FILE                  VALUE "10".                    
002000     88  WK-C-RECORD-NOT-FOUND             VALUE "23".                    
002100     88  WK-C-DUPLICATE-KEY                VALUE "22".                    
002200 05  WK-C-RUN-DATE              PIC X(08)  VALUE SPACES.                  
002300 05  FILLER                     PIC X(05)  VALUE SPACES.                  
