000100*****************************************************************         
000200* ZNCPOSN.cpybk                                                           
000300* I-O FORMAT: ZNCPOSNR  FROM FILE TFCPOSN                                 
000400* ONE VEHICLE GPS POSITION FIX, DECODED FROM THE BINARY PROBE             
000500* POSITION FILE AND FED TO TFCVZNC ONE RECORD AT A TIME.                  
000600*****************************************************************         
000700* AMENDMENT HISTORY:                                                      
000800*****************************************************************         
000900* TAG    DATE       INIT   DESCRIPTION                                    
001000* ------ ---------- ------ -------------------------------------          
001100* GPS1501 18/05/2015 ACNRJR INITIAL VERSION - GPS PROBE POSN      GPS1501 
001200*                          FIX, REPLACES THE OLD LOOP-DETECTOR    GPS1501 
001300*                          PULSE RECORD (TCCGPS-301).             GPS1501 
001400*****************************************************************         
001500 05  ZNCPOSN-RECORD              PIC X(0050).                             
001600*    I-O FORMAT:ZNCPOSNR  FROM FILE TFCPOSN   OF LIBRARY TFCLIB           
001700*                                                                         
001800     05  ZNCPOSNR  REDEFINES ZNCPOSN-RECORD.                              
001900         06  ZNCPOSN-VEHICLE-ID      PIC X(10).                           
002000*                                VEHICLE IDENTIFIER                       
002100         06  ZNCPOSN-ROUTE-ID        PIC X(10).                           
002200*                                ROUTE IDENTIFIER OR "no_route"           
002300         06  ZNCPOSN-LATITUDE        PIC S9(03)V9(06).                    
002400*                                DECIMAL DEGREES, 6 D.P.                  
002500         06  ZNCPOSN-LONGITUDE       PIC S9(03)V9(06).                    
002600*                                DECIMAL DEGREES, 6 D.P.                  
002700         06  ZNCPOSN-TS              PIC 9(10).                           
002800*                                UNIX EPOCH SECONDS (UTC) OF FIX          
002900         06  FILLER                  PIC X(02).                           
003000*                                PAD TO FIXED RECORD LENGTH               
