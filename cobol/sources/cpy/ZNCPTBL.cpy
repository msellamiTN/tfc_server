000100*****************************************************************         
000200* ZNCPTBL.cpybk                                                           
000300* WORKING-STORAGE ZONE TABLE, LOADED FROM THE ZNCPATH I-O RECORD          
000400* BY TFCXPRM AT RUN START AND PASSED LK BY TFCXPRM/TFCVZNC.               
000500* ONE ENTRY PER ZONE (MAX 10 ZONES/RUN), EACH WITH ITS OWN                
000600* VERTEX LIST (MAX 20 VERTICES/ZONE) AND PRECOMPUTED BOUNDING             
000700* BOX.  COMP SUBSCRIPTS/COUNTS THROUGHOUT.  SELF-HEADED - COPY            
000800* BARE, NO ENCLOSING 01, IN BOTH WORKING-STORAGE AND LINKAGE.             
000900*****************************************************************         
001000* AMENDMENT HISTORY:                                                      
001100*****************************************************************         
001200* TAG    DATE       INIT   DESCRIPTION                                    
001300* ------ ---------- ------ -------------------------------------          
001400* GPS2603 RPH  09/08/2026 - NEW MEMBER - SPLIT OUT OF ZNCPATH     GPS2603 
001500*                          SO THE I-O RECORD COPYBOOK CARRIES     GPS2603 
001600*                          ONLY THE I-O RECORD.  WK-N-ZONE-CNT    GPS2603 
001700*                          FOLDED IN FROM THE OLD W01-ZNCPATH-    GPS2603 
001800*                          CTRS SIBLING 01 (TCCGPS-514).          GPS2603 
001900*****************************************************************         
002000 01  WK-T-ZNCPATH-TABLE.                                                  
002100     05  WK-N-ZONE-CNT               PIC 9(03) COMP    VALUE ZERO.        
002200     05  WK-T-ZNCPATH-ZONE OCCURS 10 TIMES                                
002300                 INDEXED BY WK-X-ZONE.                                    
002400         10  WK-T-ZONE-ID            PIC X(20).                           
002500         10  WK-T-ZONE-FINISH-IDX    PIC 9(03).                           
002600         10  WK-T-ZONE-VERTEX-CNT    PIC 9(03) COMP   .                   
002700         10  WK-T-ZONE-MIN-LAT       PIC S9(03)V9(06).                    
002800         10  WK-T-ZONE-MAX-LAT       PIC S9(03)V9(06).                    
002900         10  WK-T-ZONE-MIN-LNG       PIC S9(03)V9(06).                    
003000         10  WK-T-ZONE-MAX-LNG       PIC S9(03)V9(06).                    
003100         10  WK-T-ZONE-VERTEX OCCURS 20 TIMES                             
003200                     INDEXED BY WK-X-VERTEX.                              
003300             15  WK-T-VERTEX-LAT     PIC S9(03)V9(06).                    
003400             15  WK-T-VERTEX-LNG     PIC S9(03)V9(06).                    
003500         10  FILLER                  PIC X(04).                           
003600     05  FILLER                      PIC X(01).                           
