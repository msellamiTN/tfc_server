000100*****************************************************************         
000200* PFDCPRK.cpybk                                                           
000300* I-O FORMAT: PFDCPRKR  FROM FILE TFCCPRK                                 
000400* ONE PARSED CAR-PARK OCCUPANCY RECORD, EMITTED BY TFCVPFD FROM           
000500* THE SCRAPED FEED PAGE TEXT.                                             
000600*****************************************************************         
000700* AMENDMENT HISTORY:                                                      
000800*****************************************************************         
000900* TAG    DATE       INIT   DESCRIPTION                                    
001000* ------ ---------- ------ -------------------------------------          
001100* CPK9401 19/09/1994 MW    INITIAL VERSION - CAR PARK             CPK9401 
001200*                          TELEMETRY DIAL-UP FEED RECORD.         CPK9401 
001300* CPK1502 ACNRJR 02/09/2015 REWORKED FOR SCRAPED WEB-PAGE         CPK1502 
001400*                          FEED - SAME FIELDS, NEW SOURCE.        CPK1502 
001500*****************************************************************         
001600 05  PFDCPRK-RECORD              PIC X(0060).                             
001700*    I-O FORMAT:PFDCPRKR  FROM FILE TFCCPRK   OF LIBRARY TFCLIB           
001800*                                                                         
001900     05  PFDCPRKR  REDEFINES PFDCPRK-RECORD.                              
002000         06  PFDCPRK-PARKING-ID      PIC X(40).                           
002100*                                E.G. "grafton-east-car-park"             
002200         06  PFDCPRK-SPACES-CAP      PIC 9(06).                           
002300*                                TOTAL CAPACITY                           
002400         06  PFDCPRK-SPACES-FREE     PIC 9(06).                           
002500*                                CURRENTLY FREE SPACES                    
002600         06  PFDCPRK-SPACES-OCC      PIC 9(06).                           
002700*                                CURRENTLY OCCUPIED SPACES                
002800         06  FILLER                  PIC X(02).                           
002900*                                PAD TO FIXED RECORD LENGTH               
