000100*****************************************************************         
000200* VPFD.cpybk                                                              
000300* LINKAGE COPYBOOK FOR CALL "TFCVPFD" - ONE CALL PER FEED PAGE.           
000400* THE FEED/CAR-PARK/FIELD TEMPLATE TABLE (SEE PFDTMPL.cpybk) IS           
000500* NOT PASSED HERE - TFCVPFD BUILDS AND KEEPS ITS OWN COPY IN              
000600* WORKING-STORAGE (LOADED ONCE, FIRST CALL) AND WALKS IT FOR THE          
000700* FEED NAMED IN WK-C-VPFD-FEED-NAME.                                      
000800*****************************************************************         
000900* AMENDMENT HISTORY:                                                      
001000*****************************************************************         
001100* TAG    DATE       INIT   DESCRIPTION                                    
001200* ------ ---------- ------ -------------------------------------          
001300* CPK1502 ACNRJR 02/09/2015 INITIAL VERSION (TCCGPS-351).         CPK1502 
001400*****************************************************************         
001500 01  WK-C-VPFD-RECORD.                                                    
001600     05  WK-C-VPFD-INPUT.                                                 
001700         10  WK-C-VPFD-FEED-NAME     PIC X(16).                           
001800         10  WK-N-VPFD-PAGE-LEN      PIC 9(05) COMP   .                   
001900         10  WK-C-VPFD-PAGE-TEXT     PIC X(20000).                        
002000     05  WK-C-VPFD-OUTPUT.                                                
002100         10  WK-N-VPFD-OUT-CNT       PIC 9(04) COMP   .                   
002200         10  WK-C-VPFD-OUT-REC OCCURS 20 TIMES                            
002300                     INDEXED BY WK-X-VPFD-OUT.                            
002400             15  WK-C-VPFD-PARKING-ID    PIC X(40).                       
002500             15  WK-N-VPFD-SPACES-CAP    PIC 9(06).                       
002600             15  WK-N-VPFD-SPACES-FREE   PIC 9(06).                       
002700             15  WK-N-VPFD-SPACES-OCC    PIC 9(06).                       
002800             15  WK-C-VPFD-SET-FLAGS     PIC X(04).                       
002900*                                POSN 1=ID 2=CAP 3=FREE 4=OCC             
003000*                                EACH "Y" OR "N" - PRESENCE FLAG          
003100     05  FILLER                      PIC X(03).                           
