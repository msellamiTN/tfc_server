000100*************************                                                 
000200 IDENTIFICATION DIVISION.                                                 
000300*************************                                                 
000400 PROGRAM-ID.     TFCVZNC.                                                 
000500 AUTHOR.         R P HEBDITCH.                                            
000600 INSTALLATION.   CAMBRIDGESHIRE CO COUNCIL TRAFFIC CONTROL CTR.           
000700 DATE-WRITTEN.   11 JUL 1986.                                             
000800 DATE-COMPILED.                                                           
000900 SECURITY.       NONE.                                                    
001000*                                                                         
001100*DESCRIPTION :  CORE ZONE TRANSIT-TIME ENGINE.  CALLED ONCE PER           
001200*               ZONE PER POSITION-RECORD BY TFCBDRV.  HOLDS A             
001300*               STATIC PER-VEHICLE/PER-ZONE STATE TABLE (THIS             
001400*               PROGRAM IS NOT INITIAL - WORKING STORAGE MUST             
001500*               PERSIST ACROSS CALLS FOR THE LIFE OF THE RUN),            
001600*               TESTS EACH INCOMING FIX FOR ZONE MEMBERSHIP,              
001700*               DETECTS START/FINISH LINE CROSSINGS AND EMITS             
001800*               ZONE_START/ZONE_ENTRY/ZONE_COMPLETION/ZONE_EXIT           
001900*               EVENTS PER WK-C-VZNC-OUTPUT.                              
002000*================================================================         
002100* HISTORY OF MODIFICATION:                                                
002200*================================================================         
002300* ZDT8601 RPH  11/07/1986 - ZONE DWELL TIME MONITOR - INITIAL     ZDT8601 
002400*                          VERSION.  SIMPLE TWO LOOP-DETECTOR     ZDT8601 
002500*                          ARM TIMING FOR A JUNCTION APPROACH.    ZDT8601 
002600*------------------------------------------------------------     ZDT8601 
002700* ZDT8804 MW   02/02/1988 - SUPPORT UP TO 4 APPROACH ARMS PER     ZDT8804 
002800*                          ZONE - REQ CCC/TE/88/014.              ZDT8804 
002900*------------------------------------------------------------     ZDT8804 
003000* Y2K9901 DCK  09/11/1998 - Y2K REMEDIATION - EXPAND DATE AND     Y2K9901 
003100*                          TIMESTAMP FIELDS TO 4-DIGIT CENTURY.   Y2K9901 
003200*------------------------------------------------------------     Y2K9901 
003300* AS59902 DCK  14/01/1999 - REBUILD FOR AS/400 V4R4 UPGRADE.      AS59902 
003400*------------------------------------------------------------     AS59902 
003500* GPS1501 ACNRJR 18/05/2015 - PROJ TCC-GPS - REPLACE LOOP         GPS1501 
003600*                          DETECTOR TIMING WITH GPS POLYGON       GPS1501 
003700*                          ZONE ENTRY/EXIT/COMPLETION LOGIC -     GPS1501 
003800*                          POINT-IN-POLYGON AND LINE-SEGMENT      GPS1501 
003900*                          CROSSING TEST.  TICKET TCCGPS-311.     GPS1501 
004000*------------------------------------------------------------     GPS1501 
004100* GPS1507 ACNRJR 20/09/2015 - ADD DATELINE NORMALIZATION TO       GPS1507 
004200*                          THE RAY-CAST EDGE TEST (TCCGPS-348).   GPS1507 
004300*------------------------------------------------------------     GPS1507 
004400* GPS2101 ACNFAM 04/02/2021 - ADD TS-DELTA TIMING-CONFIDENCE      GPS2101 
004500*                          OUTPUT AND 24-HOUR DURATION DATA       GPS2101 
004600*                          QUALITY WARNING (TCCGPS-402).          GPS2101 
004700*---------------------------------------------------------------*         
004800 EJECT                                                                    
004900**********************                                                    
005000 ENVIRONMENT DIVISION.                                                    
005100**********************                                                    
005200 CONFIGURATION SECTION.                                                   
005300 SOURCE-COMPUTER.  IBM-AS400.                                             
005400 OBJECT-COMPUTER.  IBM-AS400.                                             
005500 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.                         
005600 EJECT                                                                    
005700***************                                                           
005800 DATA DIVISION.                                                           
005900***************                                                           
006000*************************                                                 
006100 WORKING-STORAGE SECTION.                                                 
006200*************************                                                 
006300 01  FILLER              PIC X(24)  VALUE                                 
006400     "** PROGRAM TFCVZNC   **".                                           
006500                                                                          
006600* --------------- PER-VEHICLE/PER-ZONE STATE TABLE --------------*        
006700* STATIC (NON-INITIAL PROGRAM) SO THIS TABLE SURVIVES ACROSS              
006800* EVERY CALL MADE DURING THE BATCH RUN.                                   
006900 01  WK-T-VZNC-STATE-TABLE.                                               
007000     05  WK-T-VZNC-ENTRY OCCURS 500 TIMES                                 
007100                 INDEXED BY WK-X-VEH.                                     
007200         10  WK-T-VZNC-ZONE-ID       PIC X(20).                           
007300         10  WK-T-VZNC-VEHICLE-ID    PIC X(10).                           
007400         10  WK-T-VZNC-INSIDE-SW     PIC X(01) VALUE "N".                 
007500             88  WK-T-VZNC-WAS-INSIDE        VALUE "Y".                   
007600         10  WK-T-VZNC-START-SW      PIC X(01) VALUE "N".                 
007700             88  WK-T-VZNC-HAS-CLEAN-START   VALUE "Y".                   
007800         10  WK-T-VZNC-PREV-LAT      PIC S9(03)V9(06).                    
007900         10  WK-T-VZNC-PREV-LNG      PIC S9(03)V9(06).                    
008000         10  WK-T-VZNC-PREV-TS       PIC 9(10).                           
008100         10  WK-T-VZNC-START-TS      PIC 9(10).                           
008200         10  WK-T-VZNC-START-DELTA   PIC 9(06).                           
008300         10  FILLER                  PIC X(04).                           
008400 01  W01-VZNC-TABLE-DUMP  REDEFINES WK-T-VZNC-STATE-TABLE.                
008500     05  WK-D-VZNC-DUMP-LINE OCCURS 500 TIMES                             
008600                 INDEXED BY WK-X-DUMP                                     
008700                 PIC X(60).                                               
008800*                                RAW-BYTE VIEW OF ONE TABLE ROW,          
008900*                                USED ONLY BY THE TRACE DISPLAY           
009000*                                ROUTINE, NOT YET WIRED IN (GATED         
009100*                                BY A FUTURE UPSI-SWITCH, SEE             
009200*                                TCCGPS-512).                             
009300                                                                          
009400 01  W01-VZNC-CTRS.                                                       
009500     05  WK-N-VEH-CNT                PIC 9(03) COMP VALUE ZERO.           
009600     05  FILLER                      PIC X(01).                           
009700                                                                          
009800* ------------------- SCRATCH SWITCHES --------------------------*        
009900 01  WK-C-WORK-AREA.                                                      
010000     05  WK-C-FOUND-SW          PIC X(01) VALUE "N".                      
010100         88  WK-C-VEH-FOUND             VALUE "Y".                        
010200     05  WK-C-CURR-INSIDE-SW    PIC X(01) VALUE "N".                      
010300         88  WK-C-CURR-INSIDE           VALUE "Y".                        
010400     05  WK-C-CROSS-SW          PIC X(01) VALUE "N".                      
010500         88  WK-C-LINE-CROSSED          VALUE "Y".                        
010600     05  FILLER                 PIC X(02).                                
010700                                                                          
010800* ---------------- SCRATCH SUBSCRIPTS -------------------------*          
010900 01  WK-N-WORK-AREA.                                                      
011000     05  WK-N-FOUND-X            PIC 9(03) COMP VALUE ZERO.               
011100     05  WK-N-ZONE-X             PIC 9(03) COMP VALUE ZERO.               
011200     05  WK-N-EDGE-X             PIC 9(03) COMP VALUE ZERO.               
011300     05  WK-N-NEXT-VERTEX        PIC 9(03) COMP VALUE ZERO.               
011400     05  WK-N-CROSSING-TS        PIC 9(10) VALUE ZERO.                    
011500     05  WK-N-CROSSING-DELTA     PIC 9(06) VALUE ZERO.                    
011600     05  FILLER                  PIC X(04).                               
011700                                                                          
011800* ---------------- RAY-CAST WORK AREA -------------------------*          
011900 01  WK-G-GEOMETRY-AREA.                                                  
012000     05  WK-G-TEST-LAT           PIC S9(03)V9(06).                        
012100     05  WK-G-TEST-LNG           PIC S9(03)V9(06).                        
012200     05  WK-G-EDGE-LAT-1         PIC S9(03)V9(06).                        
012300     05  WK-G-EDGE-LNG-1         PIC S9(03)V9(06).                        
012400     05  WK-G-EDGE-LAT-2         PIC S9(03)V9(06).                        
012500     05  WK-G-EDGE-LNG-2         PIC S9(03)V9(06).                        
012600     05  WK-G-INTERSECT-LAT      PIC S9(03)V9(06).                        
012700     05  FILLER                  PIC X(04).                               
012800 01  WK-G-GEOMETRY-TRACE REDEFINES WK-G-GEOMETRY-AREA.                    
012900     05  WK-G-TRACE-BYTES        PIC X(32).                               
013000*                                RAW-BYTE VIEW, NOT YET WIRED IN          
013100*                                (GATED BY A FUTURE UPSI-SWITCH,          
013200*                                SEE TCCGPS-512).                         
013300                                                                          
013400* ------------- LINE-SEGMENT INTERSECTION AREA ------------------*        
013500 01  WK-S-SEGMENT-AREA.                                                   
013600     05  WK-S-DX1                PIC S9(05)V9(09).                        
013700     05  WK-S-DY1                PIC S9(05)V9(09).                        
013800     05  WK-S-DX2                PIC S9(05)V9(09).                        
013900     05  WK-S-DY2                PIC S9(05)V9(09).                        
014000     05  WK-S-DENOM               PIC S9(05)V9(09).                       
014100     05  WK-S-PARAM-S             PIC S9(05)V9(09).                       
014200     05  WK-S-PARAM-PROGRESS      PIC S9(05)V9(09).                       
014300     05  FILLER                   PIC X(04).                              
014400                                                                          
014500* ------------- SIGNED/UNSIGNED DURATION VIEW -------------------*        
014600 01  WK-DUR-WORK-AREA.                                                    
014700     05  WK-N-DUR-SIGNED          PIC S9(07).                             
014800     05  WK-N-DUR-UNSIGNED REDEFINES WK-N-DUR-SIGNED                      
014900                              PIC 9(07).                                  
015000     05  FILLER                   PIC X(03).                              
015100                                                                          
015200 EJECT                                                                    
015300*****************                                                         
015400 LINKAGE SECTION.                                                         
015500*****************                                                         
015600     COPY VZNC.                                                           
015700     COPY ZNCPTBL.                                                        
015800                                                                          
015900 EJECT                                                                    
016000************************************************************              
016100 PROCEDURE DIVISION USING WK-C-VZNC-RECORD WK-T-ZNCPATH-TABLE.            
016200************************************************************              
016300 MAIN-MODULE.                                                             
016400     PERFORM K000-FIND-ZONE-INDEX                                         
016500        THRU K099-FIND-ZONE-INDEX-EX.                                     
016600     IF      WK-N-ZONE-X = ZERO                                           
016700             MOVE "N" TO WK-C-VZNC-EVT-PRODUCED                           
016800             GO TO Z999-END-PROGRAM-EX.                                   
016900                                                                          
017000     PERFORM A000-FIND-VEHICLE-STATE                                      
017100        THRU A099-FIND-VEHICLE-STATE-EX.                                  
017200                                                                          
017300     IF      WK-C-VEH-FOUND                                               
017400             PERFORM C000-PROCESS-TRANSITION                              
017500                THRU C099-PROCESS-TRANSITION-EX                           
017600     ELSE                                                                 
017700             PERFORM B000-STORE-FIRST-FIX                                 
017800                THRU B099-STORE-FIRST-FIX-EX.                             
017900                                                                          
018000     GO TO Z999-END-PROGRAM-EX.                                           
018100                                                                          
018200 EJECT                                                                    
018300*---------------------------------------------------------------*         
018400* LOCATE THIS ZONE'S ENTRY IN THE PATH TABLE SUPPLIED BY TFCXPRM          
018500*---------------------------------------------------------------*         
018600 K000-FIND-ZONE-INDEX.                                                    
018700*---------------------------------------------------------------*         
018800     MOVE    ZERO                    TO    WK-N-ZONE-X.                   
018900     PERFORM K010-CHECK-ONE-ZONE                                          
019000        THRU K019-CHECK-ONE-ZONE-EX                                       
019100        VARYING WK-X-ZONE FROM 1 BY 1                                     
019200        UNTIL WK-X-ZONE > WK-N-ZONE-CNT                                   
019300           OR WK-N-ZONE-X NOT = ZERO.                                     
019400 K099-FIND-ZONE-INDEX-EX.                                                 
019500*---------------------------------------------------------------*         
019600     EXIT.                                                                
019700*---------------------------------------------------------------*         
019800 K010-CHECK-ONE-ZONE.                                                     
019900*---------------------------------------------------------------*         
020000     IF      WK-T-ZONE-ID (WK-X-ZONE) = WK-C-VZNC-ZONE-ID                 
020100             SET  WK-N-ZONE-X         TO WK-X-ZONE.                       
020200 K019-CHECK-ONE-ZONE-EX.                                                  
020300*---------------------------------------------------------------*         
020400     EXIT.                                                                
020500*---------------------------------------------------------------*         
020600* LOCATE THIS (ZONE,VEHICLE) PAIR'S STATE ENTRY, IF ANY                   
020700*---------------------------------------------------------------*         
020800 A000-FIND-VEHICLE-STATE.                                                 
020900*---------------------------------------------------------------*         
021000     MOVE    "N"                     TO    WK-C-FOUND-SW.                 
021100     MOVE    ZERO                    TO    WK-N-FOUND-X.                  
021200     PERFORM A010-SCAN-ONE-ENTRY                                          
021300        THRU A019-SCAN-ONE-ENTRY-EX                                       
021400        VARYING WK-X-VEH FROM 1 BY 1                                      
021500        UNTIL WK-X-VEH > WK-N-VEH-CNT                                     
021600           OR WK-C-VEH-FOUND.                                             
021700 A099-FIND-VEHICLE-STATE-EX.                                              
021800*---------------------------------------------------------------*         
021900     EXIT.                                                                
022000*---------------------------------------------------------------*         
022100 A010-SCAN-ONE-ENTRY.                                                     
022200*---------------------------------------------------------------*         
022300     IF      WK-T-VZNC-ZONE-ID (WK-X-VEH) = WK-C-VZNC-ZONE-ID             
022400       AND   WK-T-VZNC-VEHICLE-ID (WK-X-VEH)                              
022500                = WK-C-VZNC-VEHICLE-ID                                    
022600             MOVE "Y"                TO    WK-C-FOUND-SW                  
022700             SET  WK-N-FOUND-X        TO WK-X-VEH.                        
022800 A019-SCAN-ONE-ENTRY-EX.                                                  
022900*---------------------------------------------------------------*         
023000     EXIT.                                                                
023100*---------------------------------------------------------------*         
023200* FIRST-EVER FIX FOR THIS (ZONE,VEHICLE) PAIR - NOTHING TO                
023300* COMPARE AGAINST YET.  STORE AS CURRENT STATE AND STOP.                  
023400*---------------------------------------------------------------*         
023500 B000-STORE-FIRST-FIX.                                                    
023600*---------------------------------------------------------------*         
023700     MOVE    "N"                     TO    WK-C-VZNC-EVT-PRODUCED.        
023800     IF      WK-N-VEH-CNT < 500                                           
023900             ADD  1                   TO    WK-N-VEH-CNT                  
024000             MOVE WK-N-VEH-CNT        TO    WK-N-FOUND-X                  
024100     ELSE                                                                 
024200             DISPLAY "TFCVZNC - STATE TABLE FULL - FIX DROPPED"           
024300             GO TO B099-STORE-FIRST-FIX-EX.                               
024400                                                                          
024500     PERFORM G000-INSIDE-ZONE-TEST                                        
024600        THRU G099-INSIDE-ZONE-TEST-EX.                                    
024700                                                                          
024800     MOVE    WK-C-VZNC-ZONE-ID       TO  WK-T-VZNC-ZONE-ID                
024900                                          (WK-N-FOUND-X).                 
025000     MOVE    WK-C-VZNC-VEHICLE-ID    TO  WK-T-VZNC-VEHICLE-ID             
025100                                          (WK-N-FOUND-X).                 
025200     MOVE    WK-C-CURR-INSIDE-SW     TO  WK-T-VZNC-INSIDE-SW              
025300                                          (WK-N-FOUND-X).                 
025400     MOVE    "N"                     TO  WK-T-VZNC-START-SW               
025500                                          (WK-N-FOUND-X).                 
025600     MOVE    WK-N-VZNC-LATITUDE      TO  WK-T-VZNC-PREV-LAT               
025700                                          (WK-N-FOUND-X).                 
025800     MOVE    WK-N-VZNC-LONGITUDE     TO  WK-T-VZNC-PREV-LNG               
025900                                          (WK-N-FOUND-X).                 
026000     MOVE    WK-N-VZNC-TS            TO  WK-T-VZNC-PREV-TS                
026100                                          (WK-N-FOUND-X).                 
026200     MOVE    ZERO                    TO  WK-T-VZNC-START-TS               
026300                                          (WK-N-FOUND-X)                  
026400                                          WK-T-VZNC-START-DELTA           
026500                                          (WK-N-FOUND-X).                 
026600 B099-STORE-FIRST-FIX-EX.                                                 
026700*---------------------------------------------------------------*         
026800     EXIT.                                                                
026900*---------------------------------------------------------------*         
027000* A PRIOR FIX EXISTS - COMPARE PREVIOUS-INSIDE VS CURRENT-INSIDE          
027100* AND CLASSIFY THE TRANSITION.                                            
027200*---------------------------------------------------------------*         
027300 C000-PROCESS-TRANSITION.                                                 
027400*---------------------------------------------------------------*         
027500     MOVE    "N"                     TO    WK-C-VZNC-EVT-PRODUCED.        
027600     PERFORM G000-INSIDE-ZONE-TEST                                        
027700        THRU G099-INSIDE-ZONE-TEST-EX.                                    
027800                                                                          
027900     IF      NOT WK-T-VZNC-WAS-INSIDE (WK-N-FOUND-X)                      
028000       AND   WK-C-CURR-INSIDE                                             
028100             PERFORM D000-HANDLE-ENTER-ZONE                               
028200                THRU D099-HANDLE-ENTER-ZONE-EX                            
028300     ELSE                                                                 
028400     IF      WK-T-VZNC-WAS-INSIDE (WK-N-FOUND-X)                          
028500       AND   NOT WK-C-CURR-INSIDE                                         
028600             PERFORM F000-HANDLE-EXIT-ZONE                                
028700                THRU F099-HANDLE-EXIT-ZONE-EX.                            
028800                                                                          
028900     MOVE    WK-C-CURR-INSIDE-SW     TO  WK-T-VZNC-INSIDE-SW              
029000                                          (WK-N-FOUND-X).                 
029100     MOVE    WK-N-VZNC-LATITUDE      TO  WK-T-VZNC-PREV-LAT               
029200                                          (WK-N-FOUND-X).                 
029300     MOVE    WK-N-VZNC-LONGITUDE     TO  WK-T-VZNC-PREV-LNG               
029400                                          (WK-N-FOUND-X).                 
029500     MOVE    WK-N-VZNC-TS            TO  WK-T-VZNC-PREV-TS                
029600                                          (WK-N-FOUND-X).                 
029700 C099-PROCESS-TRANSITION-EX.                                              
029800*---------------------------------------------------------------*         
029900     EXIT.                                                                
030000*---------------------------------------------------------------*         
030100* VEHICLE HAS ENTERED THE ZONE - TEST FOR A CLEAN START-LINE              
030200* CROSSING (POLYGON EDGE [0]-[1]).                                        
030300*---------------------------------------------------------------*         
030400 D000-HANDLE-ENTER-ZONE.                                                  
030500*---------------------------------------------------------------*         
030600     MOVE    WK-T-VERTEX-LAT (WK-N-ZONE-X 1) TO WK-G-EDGE-LAT-1.          
030700     MOVE    WK-T-VERTEX-LNG (WK-N-ZONE-X 1) TO WK-G-EDGE-LNG-1.          
030800     MOVE    WK-T-VERTEX-LAT (WK-N-ZONE-X 2) TO WK-G-EDGE-LAT-2.          
030900     MOVE    WK-T-VERTEX-LNG (WK-N-ZONE-X 2) TO WK-G-EDGE-LNG-2.          
031000                                                                          
031100     PERFORM E000-TEST-LINE-CROSSING                                      
031200        THRU E099-TEST-LINE-CROSSING-EX.                                  
031300                                                                          
031400     IF      WK-C-LINE-CROSSED                                            
031500             MOVE "ZONE_START"        TO WK-C-VZNC-EVT-TYPE               
031600             MOVE WK-N-CROSSING-TS    TO WK-N-VZNC-EVT-TS                 
031700             MOVE ZERO                TO WK-N-VZNC-DURATION               
031800             MOVE WK-N-CROSSING-DELTA TO WK-N-VZNC-TS-DELTA               
031900             MOVE "N"                 TO WK-C-VZNC-DUR-WARNING            
032000             MOVE "Y"                 TO WK-T-VZNC-START-SW               
032100                                          (WK-N-FOUND-X)                  
032200             MOVE WK-N-CROSSING-TS    TO WK-T-VZNC-START-TS               
032300                                          (WK-N-FOUND-X)                  
032400             MOVE WK-N-CROSSING-DELTA TO WK-T-VZNC-START-DELTA            
032500                                          (WK-N-FOUND-X)                  
032600     ELSE                                                                 
032700             MOVE "ZONE_ENTRY"        TO WK-C-VZNC-EVT-TYPE               
032800             MOVE WK-N-VZNC-TS        TO WK-N-VZNC-EVT-TS                 
032900             MOVE ZERO                TO WK-N-VZNC-DURATION               
033000             COMPUTE WK-N-VZNC-TS-DELTA =                                 
033100                     WK-N-VZNC-TS -                                       
033200                     WK-T-VZNC-PREV-TS (WK-N-FOUND-X)                     
033300             MOVE "N"                 TO WK-C-VZNC-DUR-WARNING.           
033400                                                                          
033500     MOVE    "Y"                     TO    WK-C-VZNC-EVT-PRODUCED.        
033600 D099-HANDLE-ENTER-ZONE-EX.                                               
033700*---------------------------------------------------------------*         
033800     EXIT.                                                                
033900*---------------------------------------------------------------*         
034000* VEHICLE HAS LEFT THE ZONE - TEST FOR A CROSSING OF THE                  
034100* FINISH LINE (POLYGON EDGE [FINISH-INDEX]-[FINISH-INDEX+1]).             
034200*---------------------------------------------------------------*         
034300 F000-HANDLE-EXIT-ZONE.                                                   
034400*---------------------------------------------------------------*         
034500     COMPUTE WK-N-EDGE-X = WK-T-ZONE-FINISH-IDX (WK-N-ZONE-X) + 1.        
034600     COMPUTE WK-N-NEXT-VERTEX = WK-N-EDGE-X + 1.                          
034700     IF      WK-N-NEXT-VERTEX > WK-T-ZONE-VERTEX-CNT (WK-N-ZONE-X)        
034800             MOVE 1                   TO WK-N-NEXT-VERTEX.                
034900                                                                          
035000     MOVE    WK-T-VERTEX-LAT (WK-N-ZONE-X WK-N-EDGE-X)                    
035100                                       TO WK-G-EDGE-LAT-1.                
035200     MOVE    WK-T-VERTEX-LNG (WK-N-ZONE-X WK-N-EDGE-X)                    
035300                                       TO WK-G-EDGE-LNG-1.                
035400     MOVE    WK-T-VERTEX-LAT (WK-N-ZONE-X WK-N-NEXT-VERTEX)               
035500                                       TO WK-G-EDGE-LAT-2.                
035600     MOVE    WK-T-VERTEX-LNG (WK-N-ZONE-X WK-N-NEXT-VERTEX)               
035700                                       TO WK-G-EDGE-LNG-2.                
035800                                                                          
035900     PERFORM E000-TEST-LINE-CROSSING                                      
036000        THRU E099-TEST-LINE-CROSSING-EX.                                  
036100                                                                          
036200     IF      WK-C-LINE-CROSSED                                            
036300       AND   WK-T-VZNC-HAS-CLEAN-START (WK-N-FOUND-X)                     
036400             MOVE "ZONE_COMPLETION"   TO WK-C-VZNC-EVT-TYPE               
036500             MOVE WK-N-CROSSING-TS    TO WK-N-VZNC-EVT-TS                 
036600             COMPUTE WK-N-VZNC-DURATION =                                 
036700                     WK-N-CROSSING-TS -                                   
036800                     WK-T-VZNC-START-TS (WK-N-FOUND-X)                    
036900             COMPUTE WK-N-VZNC-TS-DELTA =                                 
037000                     WK-T-VZNC-START-DELTA (WK-N-FOUND-X) +               
037100                     WK-N-CROSSING-DELTA                                  
037200             PERFORM H000-CHECK-DURATION-WARNING                          
037300                THRU H099-CHECK-DURATION-WARNING-EX                       
037400     ELSE                                                                 
037500     IF      WK-C-LINE-CROSSED                                            
037600             MOVE "ZONE_EXIT"         TO WK-C-VZNC-EVT-TYPE               
037700             MOVE WK-N-CROSSING-TS    TO WK-N-VZNC-EVT-TS                 
037800             MOVE ZERO                TO WK-N-VZNC-DURATION               
037900             MOVE WK-N-CROSSING-DELTA TO WK-N-VZNC-TS-DELTA               
038000             MOVE "N"                 TO WK-C-VZNC-DUR-WARNING            
038100     ELSE                                                                 
038200             MOVE "ZONE_EXIT"         TO WK-C-VZNC-EVT-TYPE               
038300             MOVE WK-N-VZNC-TS        TO WK-N-VZNC-EVT-TS                 
038400             MOVE ZERO                TO WK-N-VZNC-DURATION               
038500             COMPUTE WK-N-VZNC-TS-DELTA =                                 
038600                     WK-N-VZNC-TS -                                       
038700                     WK-T-VZNC-PREV-TS (WK-N-FOUND-X)                     
038800             MOVE "N"                 TO WK-C-VZNC-DUR-WARNING.           
038900                                                                          
039000     MOVE    "Y"                     TO    WK-C-VZNC-EVT-PRODUCED.        
039100     MOVE    "N"                     TO    WK-T-VZNC-START-SW             
039200                                            (WK-N-FOUND-X).               
039300     MOVE    ZERO                    TO    WK-T-VZNC-START-TS             
039400                                            (WK-N-FOUND-X)                
039500                                            WK-T-VZNC-START-DELTA         
039600                                            (WK-N-FOUND-X).               
039700 F099-HANDLE-EXIT-ZONE-EX.                                                
039800*---------------------------------------------------------------*         
039900     EXIT.                                                                
040000*---------------------------------------------------------------*         
040100* DATA QUALITY WARNING - COMPLETION DURATION OF 24 HOURS OR               
040200* MORE IS LOGGED BUT DOES NOT STOP THE EVENT BEING EMITTED.               
040300*---------------------------------------------------------------*         
040400 H000-CHECK-DURATION-WARNING.                                             
040500*---------------------------------------------------------------*         
040600     MOVE    "N"                     TO    WK-C-VZNC-DUR-WARNING.         
040700     MOVE    WK-N-VZNC-DURATION      TO    WK-N-DUR-UNSIGNED.             
040800     IF      WK-N-VZNC-DURATION >= 86400                                  
040900             MOVE "Y"                 TO WK-C-VZNC-DUR-WARNING            
041000             DISPLAY "TFCVZNC - DURATION WARNING - ZONE "                 
041100                     WK-C-VZNC-ZONE-ID                                    
041200             DISPLAY "TFCVZNC - VEHICLE " WK-C-VZNC-VEHICLE-ID            
041300                     " DURATION(SECS) " WK-N-DUR-SIGNED.                  
041400 H099-CHECK-DURATION-WARNING-EX.                                          
041500*---------------------------------------------------------------*         
041600     EXIT.                                                                
041700*---------------------------------------------------------------*         
041800* STANDARD 2D LINE-SEGMENT INTERSECTION, CROSS-PRODUCT RATIOS.            
041900* A = STORED PREVIOUS FIX, B = CURRENT FIX (LINKAGE INPUT),               
042000* C/D = WK-G-EDGE-LAT/LNG-1/2 (SET BY THE CALLER).                        
042100*---------------------------------------------------------------*         
042200 E000-TEST-LINE-CROSSING.                                                 
042300*---------------------------------------------------------------*         
042400     MOVE    "N"                     TO    WK-C-CROSS-SW.                 
042500     COMPUTE WK-S-DX1 = WK-N-VZNC-LONGITUDE -                             
042600                         WK-T-VZNC-PREV-LNG (WK-N-FOUND-X).               
042700     COMPUTE WK-S-DY1 = WK-N-VZNC-LATITUDE -                              
042800                         WK-T-VZNC-PREV-LAT (WK-N-FOUND-X).               
042900     COMPUTE WK-S-DX2 = WK-G-EDGE-LNG-2 - WK-G-EDGE-LNG-1.                
043000     COMPUTE WK-S-DY2 = WK-G-EDGE-LAT-2 - WK-G-EDGE-LAT-1.                
043100     COMPUTE WK-S-DENOM = (WK-S-DX1 * WK-S-DY2) -                         
043200                           (WK-S-DY1 * WK-S-DX2).                         
043300                                                                          
043400     IF      WK-S-DENOM = ZERO                                            
043500             GO TO E099-TEST-LINE-CROSSING-EX.                            
043600                                                                          
043700     COMPUTE WK-S-PARAM-PROGRESS =                                        
043800             (((WK-G-EDGE-LNG-1 - WK-T-VZNC-PREV-LNG                      
043900                                  (WK-N-FOUND-X)) * WK-S-DY2)             
044000             -((WK-G-EDGE-LAT-1 - WK-T-VZNC-PREV-LAT                      
044100                                  (WK-N-FOUND-X)) * WK-S-DX2))            
044200             / WK-S-DENOM.                                                
044300     COMPUTE WK-S-PARAM-S =                                               
044400             (((WK-G-EDGE-LNG-1 - WK-T-VZNC-PREV-LNG                      
044500                                  (WK-N-FOUND-X)) * WK-S-DY1)             
044600             -((WK-G-EDGE-LAT-1 - WK-T-VZNC-PREV-LAT                      
044700                                  (WK-N-FOUND-X)) * WK-S-DX1))            
044800             / WK-S-DENOM.                                                
044900                                                                          
045000     IF      WK-S-PARAM-PROGRESS NOT < 0                                  
045100       AND   WK-S-PARAM-PROGRESS NOT > 1                                  
045200       AND   WK-S-PARAM-S NOT < 0                                         
045300       AND   WK-S-PARAM-S NOT > 1                                         
045400             MOVE "Y"                 TO WK-C-CROSS-SW                    
045500             COMPUTE WK-N-CROSSING-TS ROUNDED =                           
045600                     WK-T-VZNC-PREV-TS (WK-N-FOUND-X) +                   
045700                     ((WK-N-VZNC-TS -                                     
045800                       WK-T-VZNC-PREV-TS (WK-N-FOUND-X))                  
045900                       * WK-S-PARAM-PROGRESS)                             
046000             COMPUTE WK-N-CROSSING-DELTA =                                
046100                     WK-N-VZNC-TS -                                       
046200                     WK-T-VZNC-PREV-TS (WK-N-FOUND-X).                    
046300 E099-TEST-LINE-CROSSING-EX.                                              
046400*---------------------------------------------------------------*         
046500     EXIT.                                                                
046600*---------------------------------------------------------------*         
046700* POINT-IN-POLYGON - BOUNDING-BOX FAST REJECT THEN RAY CAST.              
046800*---------------------------------------------------------------*         
046900 G000-INSIDE-ZONE-TEST.                                                   
047000*---------------------------------------------------------------*         
047100     MOVE    "N"                     TO    WK-C-CURR-INSIDE-SW.           
047200     MOVE    WK-N-VZNC-LATITUDE      TO    WK-G-TEST-LAT.                 
047300     MOVE    WK-N-VZNC-LONGITUDE     TO    WK-G-TEST-LNG.                 
047400                                                                          
047500     IF      WK-G-TEST-LAT NOT < WK-T-ZONE-MIN-LAT (WK-N-ZONE-X)          
047600       AND   WK-G-TEST-LAT NOT > WK-T-ZONE-MAX-LAT (WK-N-ZONE-X)          
047700       AND   WK-G-TEST-LNG NOT < WK-T-ZONE-MIN-LNG (WK-N-ZONE-X)          
047800       AND   WK-G-TEST-LNG NOT > WK-T-ZONE-MAX-LNG (WK-N-ZONE-X)          
047900             PERFORM G010-RAY-CAST-TEST                                   
048000                THRU G019-RAY-CAST-TEST-EX.                               
048100 G099-INSIDE-ZONE-TEST-EX.                                                
048200*---------------------------------------------------------------*         
048300     EXIT.                                                                
048400*---------------------------------------------------------------*         
048500 G010-RAY-CAST-TEST.                                                      
048600*---------------------------------------------------------------*         
048700     PERFORM G020-CHECK-ONE-EDGE                                          
048800        THRU G029-CHECK-ONE-EDGE-EX                                       
048900        VARYING WK-N-EDGE-X FROM 1 BY 1                                   
049000        UNTIL WK-N-EDGE-X > WK-T-ZONE-VERTEX-CNT (WK-N-ZONE-X).           
049100 G019-RAY-CAST-TEST-EX.                                                   
049200*---------------------------------------------------------------*         
049300     EXIT.                                                                
049400*---------------------------------------------------------------*         
049500 G020-CHECK-ONE-EDGE.                                                     
049600*---------------------------------------------------------------*         
049700     COMPUTE WK-N-NEXT-VERTEX = WK-N-EDGE-X + 1.                          
049800     IF      WK-N-NEXT-VERTEX > WK-T-ZONE-VERTEX-CNT (WK-N-ZONE-X)        
049900             MOVE 1                   TO WK-N-NEXT-VERTEX.                
050000                                                                          
050100     MOVE    WK-T-VERTEX-LAT (WK-N-ZONE-X WK-N-EDGE-X)                    
050200                                       TO WK-G-EDGE-LAT-1.                
050300     MOVE    WK-T-VERTEX-LNG (WK-N-ZONE-X WK-N-EDGE-X)                    
050400                                       TO WK-G-EDGE-LNG-1.                
050500     MOVE    WK-T-VERTEX-LAT (WK-N-ZONE-X WK-N-NEXT-VERTEX)               
050600                                       TO WK-G-EDGE-LAT-2.                
050700     MOVE    WK-T-VERTEX-LNG (WK-N-ZONE-X WK-N-NEXT-VERTEX)               
050800                                       TO WK-G-EDGE-LNG-2.                
050900                                                                          
051000     PERFORM G024-NORMALIZE-DATELINE                                      
051100        THRU G028-NORMALIZE-DATELINE-EX.                                  
051200                                                                          
051300     IF      (WK-G-TEST-LNG NOT < WK-G-EDGE-LNG-1                         
051400       AND    WK-G-TEST-LNG < WK-G-EDGE-LNG-2)                            
051500       OR    (WK-G-TEST-LNG NOT < WK-G-EDGE-LNG-2                         
051600       AND    WK-G-TEST-LNG < WK-G-EDGE-LNG-1)                            
051700             COMPUTE WK-G-INTERSECT-LAT =                                 
051800                     WK-G-EDGE-LAT-1 +                                    
051900                     (WK-G-TEST-LNG - WK-G-EDGE-LNG-1) *                  
052000                     (WK-G-EDGE-LAT-2 - WK-G-EDGE-LAT-1) /                
052100                     (WK-G-EDGE-LNG-2 - WK-G-EDGE-LNG-1)                  
052200             IF   WK-G-INTERSECT-LAT > WK-G-TEST-LAT                      
052300                  PERFORM G030-TOGGLE-INSIDE-FLAG                         
052400                     THRU G039-TOGGLE-INSIDE-FLAG-EX                      
052500             END-IF                                                       
052600       END-IF.                                                            
052700 G029-CHECK-ONE-EDGE-EX.                                                  
052800*---------------------------------------------------------------*         
052900     EXIT.                                                                
053000*---------------------------------------------------------------*         
053100* IF THIS EDGE SPANS MORE THAN 180 DEGREES OF LONGITUDE IT                
053200* CROSSES THE ANTIMERIDIAN - RENORMALIZE BOTH ENDPOINTS TO THE            
053300* TEST POINT'S SIGN BEFORE THE CROSSING TEST ABOVE IS APPLIED.            
053400* NOT EXERCISED BY ANY CAMBRIDGE-AREA ZONE BUT KEPT FOR                   
053500* CORRECTNESS SHOULD A ZONE EVER BE CONFIGURED ACROSS IT.                 
053600*---------------------------------------------------------------*         
053700 G024-NORMALIZE-DATELINE.                                                 
053800*---------------------------------------------------------------*         
053900     IF      (WK-G-EDGE-LNG-2 - WK-G-EDGE-LNG-1) > 180                    
054000             IF WK-G-TEST-LNG < ZERO                                      
054100                COMPUTE WK-G-EDGE-LNG-2 = WK-G-EDGE-LNG-2 - 360           
054200             ELSE                                                         
054300                COMPUTE WK-G-EDGE-LNG-1 = WK-G-EDGE-LNG-1 + 360           
054400             END-IF                                                       
054500     ELSE                                                                 
054600     IF      (WK-G-EDGE-LNG-1 - WK-G-EDGE-LNG-2) > 180                    
054700             IF WK-G-TEST-LNG < ZERO                                      
054800                COMPUTE WK-G-EDGE-LNG-1 = WK-G-EDGE-LNG-1 - 360           
054900             ELSE                                                         
055000                COMPUTE WK-G-EDGE-LNG-2 = WK-G-EDGE-LNG-2 + 360           
055100             END-IF.                                                      
055200 G028-NORMALIZE-DATELINE-EX.                                              
055300*---------------------------------------------------------------*         
055400     EXIT.                                                                
055500*---------------------------------------------------------------*         
055600 G030-TOGGLE-INSIDE-FLAG.                                                 
055700*---------------------------------------------------------------*         
055800     IF      WK-C-CURR-INSIDE-SW = "Y"                                    
055900             MOVE "N"                 TO WK-C-CURR-INSIDE-SW              
056000     ELSE                                                                 
056100             MOVE "Y"                 TO WK-C-CURR-INSIDE-SW.             
056200 G039-TOGGLE-INSIDE-FLAG-EX.                                              
056300*---------------------------------------------------------------*         
056400     EXIT.                                                                
056500*---------------------------------------------------------------*         
056600 Z999-END-PROGRAM-EX.                                                     
056700*---------------------------------------------------------------*         
056800     GOBACK.                                                              
056900                                                                          
057000******************************************************************        
057100*************** END OF PROGRAM SOURCE - TFCVZNC *****************         
057200******************************************************************        
