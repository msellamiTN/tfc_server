000100*************************                                                 
000200 IDENTIFICATION DIVISION.                                                 
000300*************************                                                 
000400 PROGRAM-ID.     TFCBDRV.                                                 
000500 AUTHOR.         R P HEBDITCH.                                            
000600 INSTALLATION.   CAMBRIDGESHIRE CO COUNCIL TRAFFIC CONTROL CTR.           
000700 DATE-WRITTEN.   11 JUL 1986.                                             
000800 DATE-COMPILED.                                                           
000900 SECURITY.       NONE.                                                    
001000*                                                                         
001100*DESCRIPTION :  MAIN BATCH DRIVER FOR THE ZONE TRANSIT-TIME               
001200*               MONITOR.  WALKS THE PRE-SORTED BINARY POSITION            
001300*               FILE DIRECTORY LISTING ONE CALENDAR DAY AT A              
001400*               TIME BETWEEN THE RUN'S START AND FINISH                   
001500*               TIMESTAMPS, FEEDS EACH POSITION FIX TO TFCVZNC            
001600*               FOR EVERY CONFIGURED ZONE, WRITES THE RESULTING           
001700*               ZONE EVENTS, PARSES THE CAR-PARK FEED PAGE VIA            
001800*               TFCVPFD AND WRITES THE OCCUPANCY RECORDS, THEN            
001900*               PRINTS THE END-OF-RUN PER-ZONE TALLY.                     
002000*================================================================         
002100* HISTORY OF MODIFICATION:                                                
002200*================================================================         
002300* ZDT8601 RPH  11/07/1986 - ZONE DWELL TIME MONITOR - INITIAL     ZDT8601 
002400*                          VERSION.  DRIVES THE LOOP-DETECTOR     ZDT8601 
002500*                          ARM FILES FOR ONE JUNCTION APPROACH    ZDT8601 
002600*                          PER RUN, DAY BY DAY.                   ZDT8601 
002700*------------------------------------------------------------     ZDT8601 
002800* ZDT8804 MW   02/02/1988 - DRIVE UP TO 4 APPROACH ARMS PER       ZDT8804 
002900*                          RUN - REQ CCC/TE/88/014.               ZDT8804 
003000*------------------------------------------------------------     ZDT8804 
003100* CPK9401 MW   19/09/1994 - ADD CAR PARK DIAL-UP TELEMETRY        CPK9401 
003200*                          FEED DRIVE - CALLS TFCVPFD ONCE PER    CPK9401 
003300*                          RUN, WRITES TFCCPRK OCCUPANCY FILE.    CPK9401 
003400*------------------------------------------------------------     CPK9401 
003500* Y2K9901 DCK  09/11/1998 - Y2K REMEDIATION - EXPAND ALL DATE     Y2K9901 
003600*                          AND TIMESTAMP FIELDS TO 4-DIGIT        Y2K9901 
003700*                          CENTURY / 10-DIGIT EPOCH THROUGHOUT.   Y2K9901 
003800*------------------------------------------------------------     Y2K9901 
003900* AS59902 DCK  14/01/1999 - REBUILD FOR AS/400 V4R4 UPGRADE.      AS59902 
004000*------------------------------------------------------------     AS59902 
004100* GPS1501 ACNRJR 18/05/2015 - PROJ TCC-GPS - REPLACE THE          GPS1501 
004200*                          LOOP-DETECTOR ARM DRIVE WITH THE       GPS1501 
004300*                          GPS PROBE POSITION FILE WALK AND       GPS1501 
004400*                          THE ZONE POLYGON MODEL (TCCGPS-301).   GPS1501 
004500*                          TICKET TCCGPS-312.                     GPS1501 
004600*------------------------------------------------------------     GPS1501 
004700* CPK1502 ACNRJR 02/09/2015 - REWORK CAR PARK DRIVE FOR THE       CPK1502 
004800*                          SCRAPED WEB-PAGE FEED, TAG/DELIM       CPK1502 
004900*                          TEMPLATE SCAN REPLACES THE OLD         CPK1502 
005000*                          DIAL-UP POLL (TCCGPS-351).             CPK1502 
005100*------------------------------------------------------------     CPK1502 
005200* TCC2101 ACNFAM 04/02/2021 - CARRY THE BRACKETING-FIX TS         TCC2101 
005300*                          DELTA THROUGH TO THE EVENT WRITE       TCC2101 
005400*                          (TCCGPS-402).                          TCC2101 
005500*------------------------------------------------------------     TCC2101 
005600* GPS2602 RPH  09/08/2026 - PHASE 2 HOUSEKEEPING - DAY-WINDOW     GPS2602 
005700*                          WALK REWRITTEN AS A SINGLE-PASS        GPS2602 
005800*                          CONTROL BREAK AGAINST THE PRE-SORTED   GPS2602 
005900*                          DIRECTORY LISTING, END-OF-RUN TALLY    GPS2602 
006000*                          ADDED (TCCGPS-512).                    GPS2602 
006100*---------------------------------------------------------------*         
006200 EJECT                                                                    
006300**********************                                                    
006400 ENVIRONMENT DIVISION.                                                    
006500**********************                                                    
006600 CONFIGURATION SECTION.                                                   
006700 SOURCE-COMPUTER.  IBM-AS400.                                             
006800 OBJECT-COMPUTER.  IBM-AS400.                                             
006900 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.                         
007000                                                                          
007100 INPUT-OUTPUT SECTION.                                                    
007200 FILE-CONTROL.                                                            
007300     SELECT TFCDIR  ASSIGN TO DATABASE-TFCDIR                             
007400            ORGANIZATION      IS SEQUENTIAL                               
007500            ACCESS MODE       IS SEQUENTIAL                               
007600            FILE STATUS       IS WK-C-FILE-STATUS.                        
007700     SELECT TFCPOSN ASSIGN TO WK-C-POSN-FILE-NAME                         
007800            ORGANIZATION      IS SEQUENTIAL                               
007900            ACCESS MODE       IS SEQUENTIAL                               
008000            FILE STATUS       IS WK-C-FILE-STATUS.                        
008100     SELECT TFCPAGE ASSIGN TO DATABASE-TFCPAGE                            
008200            ORGANIZATION      IS LINE SEQUENTIAL                          
008300            ACCESS MODE       IS SEQUENTIAL                               
008400            FILE STATUS       IS WK-C-FILE-STATUS.                        
008500     SELECT TFCEVNT ASSIGN TO DATABASE-TFCEVNT                            
008600            ORGANIZATION      IS LINE SEQUENTIAL                          
008700            ACCESS MODE       IS SEQUENTIAL                               
008800            FILE STATUS       IS WK-C-FILE-STATUS.                        
008900     SELECT TFCCPRK ASSIGN TO DATABASE-TFCCPRK                            
009000            ORGANIZATION      IS LINE SEQUENTIAL                          
009100            ACCESS MODE       IS SEQUENTIAL                               
009200            FILE STATUS       IS WK-C-FILE-STATUS.                        
009300                                                                          
009400 EJECT                                                                    
009500***************                                                           
009600 DATA DIVISION.                                                           
009700***************                                                           
009800 FILE SECTION.                                                            
009900**************                                                            
010000 FD  TFCDIR                                                               
010100     LABEL RECORDS ARE OMITTED                                            
010200     DATA RECORD IS TFCDIR-REC.                                           
010300 01  TFCDIR-REC.                                                          
010400     COPY BDRVDIR.                                                        
010500                                                                          
010600 FD  TFCPOSN                                                              
010700     LABEL RECORDS ARE OMITTED                                            
010800     DATA RECORD IS TFCPOSN-REC.                                          
010900 01  TFCPOSN-REC.                                                         
011000     COPY ZNCPOSN.                                                        
011100                                                                          
011200 FD  TFCPAGE                                                              
011300     LABEL RECORDS ARE OMITTED                                            
011400     DATA RECORD IS TFCPAGE-REC.                                          
011500 01  TFCPAGE-REC.                                                         
011600     05  TFCPAGE-LINE            PIC X(199).                              
011700     05  FILLER                  PIC X(001).                              
011800                                                                          
011900 FD  TFCEVNT                                                              
012000     LABEL RECORDS ARE OMITTED                                            
012100     DATA RECORD IS TFCEVNT-REC.                                          
012200 01  TFCEVNT-REC.                                                         
012300     COPY ZNCEVNT.                                                        
012400                                                                          
012500 FD  TFCCPRK                                                              
012600     LABEL RECORDS ARE OMITTED                                            
012700     DATA RECORD IS TFCCPRK-REC.                                          
012800 01  TFCCPRK-REC.                                                         
012900     COPY PFDCPRK.                                                        
013000                                                                          
013100*************************                                                 
013200 WORKING-STORAGE SECTION.                                                 
013300*************************                                                 
013400 01  FILLER              PIC X(24)  VALUE                                 
013500     "** PROGRAM TFCBDRV   **".                                           
013600                                                                          
013700* ------------------ PROGRAM WORKING STORAGE -------------------*         
013800 01  WK-C-COMMON.                                                         
013900     COPY TFCCMWS.                                                        
014000                                                                          
014100     COPY ZNCPTBL.                                                        
014200                                                                          
014300     COPY VZNC.                                                           
014400                                                                          
014500     COPY VPFD.                                                           
014600                                                                          
014700* --------------- RUN PARAMETERS FROM THE LDA --------------*             
014800* THE START-UP CL/JCL STEP LOADS START-TS, FINISH-TS AND THE              
014900* FEED NAME INTO THE FIRST 36 BYTES OF THE LOCAL DATA AREA                
015000* BEFORE CALLING THIS PROGRAM.                                            
015100 01  WK-C-RUN-PARMS.                                                      
015200     05  WK-C-PARM-START-TS      PIC X(10).                               
015300     05  WK-C-PARM-FINISH-TS     PIC X(10).                               
015400     05  WK-C-PARM-FEED-NAME     PIC X(16).                               
015500     05  FILLER                  PIC X(04).                               
015600                                                                          
015700 01  W01-BDRV-PARM-TRACE REDEFINES WK-C-RUN-PARMS.                        
015800*    USED ONLY BY THE TRACE DISPLAY ROUTINE, NOT YET WIRED                
015900*    IN (GATED BY A FUTURE UPSI-SWITCH, SEE TCCGPS-512).                  
016000     05  WK-D-PARM-TRACE-BYTES   PIC X(40).                               
016100                                                                          
016200 01  WK-N-WORK-AREA.                                                      
016300     05  WK-N-START-TS           PIC 9(10) COMP   VALUE ZERO.             
016400     05  WK-N-FINISH-TS          PIC 9(10) COMP   VALUE ZERO.             
016500     05  WK-N-DAY-START-TS       PIC 9(10) COMP   VALUE ZERO.             
016600     05  WK-N-DAY-END-TS         PIC 9(10) COMP   VALUE ZERO.             
016700     05  WK-N-DAY-NUM            PIC 9(06) COMP   VALUE ZERO.             
016800     05  WK-N-ZONE-X             PIC 9(03) COMP   VALUE ZERO.             
016900     05  WK-N-POSN-CNT           PIC 9(06) COMP   VALUE ZERO.             
017000     05  WK-N-PAGE-CUR-LEN       PIC 9(05) COMP   VALUE ZERO.             
017100     05  WK-N-PAGE-LINE-LEN      PIC 9(03) COMP   VALUE ZERO.             
017200     05  FILLER                  PIC X(02).                               
017300                                                                          
017400 01  W01-BDRV-TS-TRACE REDEFINES WK-N-WORK-AREA.                          
017500     05  WK-D-TS-TRACE-BYTES     PIC X(50).                               
017600                                                                          
017700 01  WK-C-WORK-AREA.                                                      
017800     05  WK-C-DIR-EOF-SW         PIC X(01) VALUE "N".                     
017900         88  WK-C-DIR-EOF-YES             VALUE "Y".                      
018000     05  WK-C-POSN-FILE-NAME     PIC X(10) VALUE SPACES.                  
018100     05  WK-C-PAGE-EOF-SW        PIC X(01) VALUE "N".                     
018200         88  WK-C-PAGE-EOF-YES            VALUE "Y".                      
018300     05  FILLER                  PIC X(02).                               
018400                                                                          
018500* --------------- PER-ZONE END-OF-RUN TALLY TABLE --------------*         
018600 01  WK-T-ZONE-TOTALS.                                                    
018700     05  WK-T-ZTOT-ENTRY OCCURS 10 TIMES.                                 
018800         10  WK-N-ZTOT-START-CNT PIC 9(06) COMP   VALUE ZERO.             
018900         10  WK-N-ZTOT-ENTRY-CNT PIC 9(06) COMP   VALUE ZERO.             
019000         10  WK-N-ZTOT-COMPL-CNT PIC 9(06) COMP   VALUE ZERO.             
019100         10  WK-N-ZTOT-EXIT-CNT  PIC 9(06) COMP   VALUE ZERO.             
019200         10  WK-N-ZTOT-DURATION  PIC 9(08) COMP   VALUE ZERO.             
019300     05  FILLER                  PIC X(04).                               
019400                                                                          
019500 01  W01-BDRV-ZTOT-TRACE REDEFINES WK-T-ZONE-TOTALS.                      
019600     05  WK-D-ZTOT-TRACE-BYTES   PIC X(204).                              
019700                                                                          
019800 EJECT                                                                    
019900********************************                                          
020000 PROCEDURE DIVISION.                                                      
020100********************************                                          
020200 MAIN-MODULE.                                                             
020300     PERFORM A000-START-PROGRAM                                           
020400        THRU A099-START-PROGRAM-EX.                                       
020500                                                                          
020600     PERFORM B000-PROCESS-ONE-DAY                                         
020700        THRU B099-PROCESS-ONE-DAY-EX                                      
020800        UNTIL WK-C-DIR-EOF-YES                                            
020900           OR WK-N-DAY-START-TS NOT < WK-N-FINISH-TS.                     
021000                                                                          
021100     PERFORM Z000-END-PROGRAM-ROUTINE                                     
021200        THRU Z099-END-PROGRAM-ROUTINE-EX.                                 
021300                                                                          
021400     GOBACK.                                                              
021500                                                                          
021600 EJECT                                                                    
021700*---------------------------------------------------------------*         
021800 A000-START-PROGRAM.                                                      
021900*---------------------------------------------------------------*         
022000     ACCEPT  WK-C-RUN-PARMS          FROM LOCAL-DATA-AREA.                
022100     MOVE    WK-C-PARM-START-TS      TO WK-N-START-TS.                    
022200     MOVE    WK-C-PARM-FINISH-TS     TO WK-N-FINISH-TS.                   
022300     MOVE    WK-C-PARM-FEED-NAME     TO WK-C-VPFD-FEED-NAME.              
022400                                                                          
022500     CALL    "TFCXPRM"               USING WK-T-ZNCPATH-TABLE.            
022600                                                                          
022700     OPEN    INPUT TFCDIR.                                                
022800     IF      NOT WK-C-SUCCESSFUL                                          
022900             DISPLAY "TFCBDRV - OPEN FILE ERROR - TFCDIR"                 
023000             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                   
023100             GO TO Y900-ABNORMAL-TERMINATION.                             
023200                                                                          
023300     PERFORM A010-READ-NEXT-DIR-ENTRY                                     
023400        THRU A019-READ-NEXT-DIR-ENTRY-EX.                                 
023500                                                                          
023600     PERFORM E000-LOAD-FEED-PAGE                                          
023700        THRU E099-LOAD-FEED-PAGE-EX.                                      
023800                                                                          
023900     MOVE    ZERO                    TO WK-N-VPFD-OUT-CNT.                
024000     CALL    "TFCVPFD"                USING WK-C-VPFD-RECORD.             
024100                                                                          
024200     OPEN    OUTPUT TFCCPRK.                                              
024300     IF      NOT WK-C-SUCCESSFUL                                          
024400             DISPLAY "TFCBDRV - OPEN FILE ERROR - TFCCPRK"                
024500             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                   
024600             GO TO Y900-ABNORMAL-TERMINATION.                             
024700     PERFORM E040-WRITE-CARPARK-RECORDS                                   
024800        THRU E049-WRITE-CARPARK-RECORDS-EX                                
024900        VARYING WK-X-VPFD-OUT FROM 1 BY 1                                 
025000        UNTIL WK-X-VPFD-OUT > WK-N-VPFD-OUT-CNT.                          
025100     CLOSE   TFCCPRK.                                                     
025200                                                                          
025300     OPEN    OUTPUT TFCEVNT.                                              
025400     IF      NOT WK-C-SUCCESSFUL                                          
025500             DISPLAY "TFCBDRV - OPEN FILE ERROR - TFCEVNT"                
025600             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                   
025700             GO TO Y900-ABNORMAL-TERMINATION.                             
025800                                                                          
025900     PERFORM A060-INIT-ZONE-TOTALS                                        
026000        THRU A069-INIT-ZONE-TOTALS-EX                                     
026100        VARYING WK-N-ZONE-X FROM 1 BY 1                                   
026200        UNTIL WK-N-ZONE-X > WK-N-ZONE-CNT.                                
026300                                                                          
026400     DIVIDE  WK-N-START-TS BY 86400 GIVING WK-N-DAY-NUM.                  
026500     COMPUTE WK-N-DAY-START-TS = WK-N-DAY-NUM * 86400.                    
026600                                                                          
026700 A099-START-PROGRAM-EX.                                                   
026800*---------------------------------------------------------------*         
026900     EXIT.                                                                
027000*---------------------------------------------------------------*         
027100 A010-READ-NEXT-DIR-ENTRY.                                                
027200*---------------------------------------------------------------*         
027300     READ    TFCDIR INTO TFCDIR-REC.                                      
027400     IF      WK-C-END-OF-FILE                                             
027500             MOVE "Y" TO WK-C-DIR-EOF-SW                                  
027600             GO TO A019-READ-NEXT-DIR-ENTRY-EX.                           
027700                                                                          
027800     IF      NOT WK-C-SUCCESSFUL                                          
027900             DISPLAY "TFCBDRV - READ FILE ERROR - TFCDIR"                 
028000             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                   
028100             GO TO Y900-ABNORMAL-TERMINATION.                             
028200                                                                          
028300 A019-READ-NEXT-DIR-ENTRY-EX.                                             
028400*---------------------------------------------------------------*         
028500     EXIT.                                                                
028600*---------------------------------------------------------------*         
028700 E000-LOAD-FEED-PAGE.                                                     
028800*---------------------------------------------------------------*         
028900*    READS THE SCRAPED CAR-PARK FEED PAGE, LINE SEQUENTIAL, AND           
029000*    CONCATENATES IT INTO ONE WHOLE-PAGE TEXT BUFFER FOR TFCVPFD.         
029100     MOVE    SPACES                  TO WK-C-VPFD-PAGE-TEXT.              
029200     MOVE    ZERO                    TO WK-N-PAGE-CUR-LEN                 
029300                                         WK-N-VPFD-PAGE-LEN.              
029400     MOVE    "N"                     TO WK-C-PAGE-EOF-SW.                 
029500                                                                          
029600     OPEN    INPUT TFCPAGE.                                               
029700     IF      NOT WK-C-SUCCESSFUL                                          
029800             DISPLAY "TFCBDRV - OPEN FILE ERROR - TFCPAGE"                
029900             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                   
030000             GO TO E099-LOAD-FEED-PAGE-EX.                                
030100                                                                          
030200     PERFORM E010-APPEND-ONE-PAGE-LINE                                    
030300        THRU E019-APPEND-ONE-PAGE-LINE-EX                                 
030400        UNTIL WK-C-PAGE-EOF-YES.                                          
030500                                                                          
030600     CLOSE   TFCPAGE.                                                     
030700                                                                          
030800 E099-LOAD-FEED-PAGE-EX.                                                  
030900*---------------------------------------------------------------*         
031000     EXIT.                                                                
031100*---------------------------------------------------------------*         
031200 E010-APPEND-ONE-PAGE-LINE.                                               
031300*---------------------------------------------------------------*         
031400     READ    TFCPAGE INTO TFCPAGE-REC.                                    
031500     IF      WK-C-END-OF-FILE                                             
031600             MOVE "Y" TO WK-C-PAGE-EOF-SW                                 
031700             GO TO E019-APPEND-ONE-PAGE-LINE-EX.                          
031800                                                                          
031900     IF      NOT WK-C-SUCCESSFUL                                          
032000             DISPLAY "TFCBDRV - READ FILE ERROR - TFCPAGE"                
032100             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                   
032200             MOVE "Y" TO WK-C-PAGE-EOF-SW                                 
032300             GO TO E019-APPEND-ONE-PAGE-LINE-EX.                          
032400                                                                          
032500     PERFORM E020-TRIM-PAGE-LINE                                          
032600        THRU E029-TRIM-PAGE-LINE-EX.                                      
032700                                                                          
032800     IF      WK-N-PAGE-CUR-LEN + WK-N-PAGE-LINE-LEN NOT > 20000           
032900             MOVE TFCPAGE-LINE (1 : WK-N-PAGE-LINE-LEN)                   
033000                                     TO WK-C-VPFD-PAGE-TEXT               
033100                                        (WK-N-PAGE-CUR-LEN + 1 :          
033200                                         WK-N-PAGE-LINE-LEN)              
033300             COMPUTE WK-N-PAGE-CUR-LEN = WK-N-PAGE-CUR-LEN                
033400                                       + WK-N-PAGE-LINE-LEN + 1.          
033500                                                                          
033600 E019-APPEND-ONE-PAGE-LINE-EX.                                            
033700*---------------------------------------------------------------*         
033800     EXIT.                                                                
033900*---------------------------------------------------------------*         
034000 E020-TRIM-PAGE-LINE.                                                     
034100*---------------------------------------------------------------*         
034200*    TRAILING-SPACE TRIM OF THE JUST-READ LINE, BACKING UP ONE            
034300*    CHARACTER AT A TIME - NO INTRINSIC FUNCTION USED.                    
034400     MOVE    199                     TO WK-N-PAGE-LINE-LEN.               
034500     PERFORM E030-BACK-UP-ONE-CHAR                                        
034600        THRU E039-BACK-UP-ONE-CHAR-EX                                     
034700        UNTIL WK-N-PAGE-LINE-LEN = 0                                      
034800           OR TFCPAGE-LINE (WK-N-PAGE-LINE-LEN : 1) NOT = SPACE.          
034900 E029-TRIM-PAGE-LINE-EX.                                                  
035000*---------------------------------------------------------------*         
035100     EXIT.                                                                
035200*---------------------------------------------------------------*         
035300 E030-BACK-UP-ONE-CHAR.                                                   
035400*---------------------------------------------------------------*         
035500     SUBTRACT 1                      FROM WK-N-PAGE-LINE-LEN.             
035600 E039-BACK-UP-ONE-CHAR-EX.                                                
035700*---------------------------------------------------------------*         
035800     EXIT.                                                                
035900*---------------------------------------------------------------*         
036000 E040-WRITE-CARPARK-RECORDS.                                              
036100*---------------------------------------------------------------*         
036200     PERFORM E050-WRITE-ONE-CARPARK-REC                                   
036300        THRU E059-WRITE-ONE-CARPARK-REC-EX.                               
036400 E049-WRITE-CARPARK-RECORDS-EX.                                           
036500*---------------------------------------------------------------*         
036600     EXIT.                                                                
036700*---------------------------------------------------------------*         
036800 E050-WRITE-ONE-CARPARK-REC.                                              
036900*---------------------------------------------------------------*         
037000     MOVE    WK-C-VPFD-PARKING-ID (WK-X-VPFD-OUT)                         
037100                                     TO PFDCPRK-PARKING-ID.               
037200     MOVE    WK-N-VPFD-SPACES-CAP  (WK-X-VPFD-OUT)                        
037300                                     TO PFDCPRK-SPACES-CAP.               
037400     MOVE    WK-N-VPFD-SPACES-FREE (WK-X-VPFD-OUT)                        
037500                                     TO PFDCPRK-SPACES-FREE.              
037600     MOVE    WK-N-VPFD-SPACES-OCC  (WK-X-VPFD-OUT)                        
037700                                     TO PFDCPRK-SPACES-OCC.               
037800     WRITE   TFCCPRK-REC.                                                 
037900     IF      NOT WK-C-SUCCESSFUL                                          
038000             DISPLAY "TFCBDRV - WRITE FILE ERROR - TFCCPRK"               
038100             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.                  
038200 E059-WRITE-ONE-CARPARK-REC-EX.                                           
038300*---------------------------------------------------------------*         
038400     EXIT.                                                                
038500*---------------------------------------------------------------*         
038600 A060-INIT-ZONE-TOTALS.                                                   
038700*---------------------------------------------------------------*         
038800     MOVE    ZERO    TO WK-N-ZTOT-START-CNT (WK-N-ZONE-X)                 
038900                         WK-N-ZTOT-ENTRY-CNT (WK-N-ZONE-X)                
039000                         WK-N-ZTOT-COMPL-CNT (WK-N-ZONE-X)                
039100                         WK-N-ZTOT-EXIT-CNT  (WK-N-ZONE-X)                
039200                         WK-N-ZTOT-DURATION  (WK-N-ZONE-X).               
039300 A069-INIT-ZONE-TOTALS-EX.                                                
039400*---------------------------------------------------------------*         
039500     EXIT.                                                                
039600*---------------------------------------------------------------*         
039700 B000-PROCESS-ONE-DAY.                                                    
039800*---------------------------------------------------------------*         
039900*    THE DIRECTORY LISTING ARRIVES PRE-SORTED ASCENDING BY                
040000*    PATH (= ASCENDING FILE-TS), SO A SINGLE FORWARD PASS IS              
040100*    ENOUGH - THIS PARAGRAPH JUST TRACKS THE CURRENT DAY'S                
040200*    MIDNIGHT BOUNDARY AS A CONTROL BREAK OVER THAT ONE PASS.             
040300     COMPUTE WK-N-DAY-END-TS = WK-N-DAY-START-TS + 86400.                 
040400                                                                          
040500     PERFORM C000-PROCESS-ONE-FILE                                        
040600        THRU C099-PROCESS-ONE-FILE-EX                                     
040700        UNTIL WK-C-DIR-EOF-YES                                            
040800           OR BDRVDIR-FILE-TS NOT < WK-N-DAY-END-TS.                      
040900                                                                          
041000     ADD     86400                   TO WK-N-DAY-START-TS.                
041100                                                                          
041200 B099-PROCESS-ONE-DAY-EX.                                                 
041300*---------------------------------------------------------------*         
041400     EXIT.                                                                
041500*---------------------------------------------------------------*         
041600 C000-PROCESS-ONE-FILE.                                                   
041700*---------------------------------------------------------------*         
041800     IF      BDRVDIR-FILE-TS > WK-N-DAY-START-TS                          
041900         AND BDRVDIR-FILE-TS < WK-N-FINISH-TS                             
042000             PERFORM C010-PROCESS-POSN-FILE                               
042100                THRU C019-PROCESS-POSN-FILE-EX.                           
042200                                                                          
042300     PERFORM A010-READ-NEXT-DIR-ENTRY                                     
042400        THRU A019-READ-NEXT-DIR-ENTRY-EX.                                 
042500                                                                          
042600 C099-PROCESS-ONE-FILE-EX.                                                
042700*---------------------------------------------------------------*         
042800     EXIT.                                                                
042900*---------------------------------------------------------------*         
043000 C010-PROCESS-POSN-FILE.                                                  
043100*---------------------------------------------------------------*         
043200     MOVE    BDRVDIR-BASENAME (1 : 10)                                    
043300                                     TO WK-C-POSN-FILE-NAME.              
043400     OPEN    INPUT TFCPOSN.                                               
043500     IF      NOT WK-C-SUCCESSFUL                                          
043600             DISPLAY "TFCBDRV - OPEN FILE ERROR - TFCPOSN"                
043700             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                   
043800             DISPLAY "FILE SKIPPED  - " BDRVDIR-BASENAME                  
043900             GO TO C019-PROCESS-POSN-FILE-EX.                             
044000                                                                          
044100     MOVE    ZERO                    TO WK-N-POSN-CNT.                    
044200     PERFORM C020-READ-ONE-POSITION                                       
044300        THRU C029-READ-ONE-POSITION-EX                                    
044400        UNTIL WK-C-END-OF-FILE.                                           
044500                                                                          
044600     CLOSE   TFCPOSN.                                                     
044700                                                                          
044800 C019-PROCESS-POSN-FILE-EX.                                               
044900*---------------------------------------------------------------*         
045000     EXIT.                                                                
045100*---------------------------------------------------------------*         
045200 C020-READ-ONE-POSITION.                                                  
045300*---------------------------------------------------------------*         
045400     READ    TFCPOSN INTO TFCPOSN-REC.                                    
045500     IF      WK-C-END-OF-FILE                                             
045600             GO TO C029-READ-ONE-POSITION-EX.                             
045700                                                                          
045800     IF      NOT WK-C-SUCCESSFUL                                          
045900             DISPLAY "TFCBDRV - READ FILE ERROR - TFCPOSN"                
046000             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                   
046100             DISPLAY "REMAINDER OF FILE SKIPPED - "                       
046200                     BDRVDIR-BASENAME                                     
046300             MOVE "10" TO WK-C-FILE-STATUS                                
046400             GO TO C029-READ-ONE-POSITION-EX.                             
046500                                                                          
046600     ADD     1                       TO WK-N-POSN-CNT.                    
046700     MOVE    ZNCPOSN-VEHICLE-ID      TO WK-C-VZNC-VEHICLE-ID.             
046800     MOVE    ZNCPOSN-ROUTE-ID        TO WK-C-VZNC-ROUTE-ID.               
046900     MOVE    ZNCPOSN-LATITUDE        TO WK-N-VZNC-LATITUDE.               
047000     MOVE    ZNCPOSN-LONGITUDE       TO WK-N-VZNC-LONGITUDE.              
047100     MOVE    ZNCPOSN-TS              TO WK-N-VZNC-TS.                     
047200                                                                          
047300     PERFORM C030-PROCESS-ONE-ZONE                                        
047400        THRU C039-PROCESS-ONE-ZONE-EX                                     
047500        VARYING WK-N-ZONE-X FROM 1 BY 1                                   
047600        UNTIL WK-N-ZONE-X > WK-N-ZONE-CNT.                                
047700                                                                          
047800 C029-READ-ONE-POSITION-EX.                                               
047900*---------------------------------------------------------------*         
048000     EXIT.                                                                
048100*---------------------------------------------------------------*         
048200 C030-PROCESS-ONE-ZONE.                                                   
048300*---------------------------------------------------------------*         
048400     MOVE    WK-T-ZONE-ID (WK-N-ZONE-X)                                   
048500                                     TO WK-C-VZNC-ZONE-ID.                
048600     CALL    "TFCVZNC"                USING WK-C-VZNC-RECORD              
048700                                             WK-T-ZNCPATH-TABLE.          
048800     IF      WK-C-VZNC-EVT-YES                                            
048900             PERFORM D000-WRITE-EVENT                                     
049000                THRU D099-WRITE-EVENT-EX.                                 
049100                                                                          
049200 C039-PROCESS-ONE-ZONE-EX.                                                
049300*---------------------------------------------------------------*         
049400     EXIT.                                                                
049500*---------------------------------------------------------------*         
049600 D000-WRITE-EVENT.                                                        
049700*---------------------------------------------------------------*         
049800*    THE ACTUAL WRITE TO TFCEVNT LIVES HERE, NOT IN TFCVZNC -             
049900*    A CALLED SUBPROGRAM NEVER OWNS AN FD IT DID NOT OPEN.                
050000     MOVE    WK-C-VZNC-ZONE-ID       TO ZNCEVNT-ZONE-ID.                  
050100     MOVE    WK-C-VZNC-VEHICLE-ID    TO ZNCEVNT-VEHICLE-ID.               
050200     MOVE    WK-C-VZNC-ROUTE-ID      TO ZNCEVNT-ROUTE-ID.                 
050300     MOVE    WK-C-VZNC-EVT-TYPE      TO ZNCEVNT-TYPE.                     
050400     MOVE    WK-N-VZNC-EVT-TS        TO ZNCEVNT-TS.                       
050500     MOVE    WK-N-VZNC-DURATION      TO ZNCEVNT-DURATION.                 
050600     MOVE    WK-N-VZNC-TS-DELTA      TO ZNCEVNT-TS-DELTA.                 
050700     WRITE   TFCEVNT-REC.                                                 
050800     IF      NOT WK-C-SUCCESSFUL                                          
050900             DISPLAY "TFCBDRV - WRITE FILE ERROR - TFCEVNT"               
051000             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.                  
051100                                                                          
051200     PERFORM D010-TALLY-EVENT                                             
051300        THRU D019-TALLY-EVENT-EX.                                         
051400                                                                          
051500 D099-WRITE-EVENT-EX.                                                     
051600*---------------------------------------------------------------*         
051700     EXIT.                                                                
051800*---------------------------------------------------------------*         
051900 D010-TALLY-EVENT.                                                        
052000*---------------------------------------------------------------*         
052100     EVALUATE WK-C-VZNC-EVT-TYPE                                          
052200         WHEN "ZONE_START"                                                
052300             ADD 1 TO WK-N-ZTOT-START-CNT (WK-N-ZONE-X)                   
052400         WHEN "ZONE_ENTRY"                                                
052500             ADD 1 TO WK-N-ZTOT-ENTRY-CNT (WK-N-ZONE-X)                   
052600         WHEN "ZONE_COMPLETION"                                           
052700             ADD 1 TO WK-N-ZTOT-COMPL-CNT (WK-N-ZONE-X)                   
052800             ADD WK-N-VZNC-DURATION                                       
052900                TO WK-N-ZTOT-DURATION (WK-N-ZONE-X)                       
053000         WHEN "ZONE_EXIT"                                                 
053100             ADD 1 TO WK-N-ZTOT-EXIT-CNT  (WK-N-ZONE-X)                   
053200         WHEN OTHER                                                       
053300             DISPLAY "TFCBDRV - UNKNOWN EVENT TYPE - "                    
053400                     WK-C-VZNC-EVT-TYPE                                   
053500     END-EVALUATE.                                                        
053600                                                                          
053700 D019-TALLY-EVENT-EX.                                                     
053800*---------------------------------------------------------------*         
053900     EXIT.                                                                
054000*---------------------------------------------------------------*         
054100 Y900-ABNORMAL-TERMINATION.                                               
054200*---------------------------------------------------------------*         
054300     PERFORM Z000-END-PROGRAM-ROUTINE                                     
054400        THRU Z099-END-PROGRAM-ROUTINE-EX.                                 
054500     GOBACK.                                                              
054600                                                                          
054700*---------------------------------------------------------------*         
054800 Z000-END-PROGRAM-ROUTINE.                                                
054900*---------------------------------------------------------------*         
055000     CLOSE   TFCDIR.                                                      
055100     CLOSE   TFCEVNT.                                                     
055200                                                                          
055300     PERFORM Z050-PRINT-ZONE-TOTALS                                       
055400        THRU Z059-PRINT-ZONE-TOTALS-EX                                    
055500        VARYING WK-N-ZONE-X FROM 1 BY 1                                   
055600        UNTIL WK-N-ZONE-X > WK-N-ZONE-CNT.                                
055700                                                                          
055800 Z099-END-PROGRAM-ROUTINE-EX.                                             
055900*---------------------------------------------------------------*         
056000     EXIT.                                                                
056100*---------------------------------------------------------------*         
056200 Z050-PRINT-ZONE-TOTALS.                                                  
056300*---------------------------------------------------------------*         
056400*    ONE CONTROL-BREAK TOTAL LINE PER ZONE - NOT PART OF THE              
056500*    STANDARD REPORT SET, ADDED AS A BATCH-REPORT CONVENIENCE.            
056600     DISPLAY "ZONE TOTALS - " WK-T-ZONE-ID (WK-N-ZONE-X).                 
056700     DISPLAY "  START  " WK-N-ZTOT-START-CNT (WK-N-ZONE-X).               
056800     DISPLAY "  ENTRY  " WK-N-ZTOT-ENTRY-CNT (WK-N-ZONE-X).               
056900     DISPLAY "  COMPL  " WK-N-ZTOT-COMPL-CNT (WK-N-ZONE-X).               
057000     DISPLAY "  EXIT   " WK-N-ZTOT-EXIT-CNT  (WK-N-ZONE-X).               
057100     DISPLAY "  DURTN  " WK-N-ZTOT-DURATION  (WK-N-ZONE-X).               
057200                                                                          
057300 Z059-PRINT-ZONE-TOTALS-EX.                                               
057400*---------------------------------------------------------------*         
057500     EXIT.                                                                
057600                                                                          
057700******************************************************************        
057800*************** END OF PROGRAM SOURCE - TFCBDRV *****************         
057900******************************************************************        
