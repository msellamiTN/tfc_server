000100*************************                                                 
000200 IDENTIFICATION DIVISION.                                                 
000300*************************                                                 
000400 PROGRAM-ID.     TFCXPRM.                                                 
000500 AUTHOR.         R P HEBDITCH.                                            
000600 INSTALLATION.   CAMBRIDGESHIRE CO COUNCIL TRAFFIC CONTROL CTR.           
000700 DATE-WRITTEN.   11 JUL 1986.                                             
000800 DATE-COMPILED.                                                           
000900 SECURITY.       NONE.                                                    
001000*                                                                         
001100*DESCRIPTION :  THIS ROUTINE LOADS THE ZONE BOUNDARY CONFIG               
001200*               FILE INTO THE WK-T-ZNCPATH-TABLE WORKING                  
001300*               STORAGE TABLE AND PRECOMPUTES EACH ZONE'S                 
001400*               BOUNDING BOX FOR THE FAST-REJECT TEST USED                
001500*               BY TFCVZNC.                                               
001600*================================================================         
001700* HISTORY OF MODIFICATION:                                                
001800*================================================================         
001900* ZDT8601 RPH  11/07/1986 - ZONE DWELL TIME MONITOR - INITIAL     ZDT8601 
002000*                          VERSION.  LOADS LOOP-DETECTOR PAIR     ZDT8601 
002100*                          COORDS FOR A JUNCTION APPROACH ARM.    ZDT8601 
002200*------------------------------------------------------------     ZDT8601 
002300* ZDT8804 MW   02/02/1988 - ADD SECOND APPROACH ARM PER ZONE      ZDT8804 
002400*                          (UP TO 4 ARMS) - REQ CCC/TE/88/014     ZDT8804 
002500*------------------------------------------------------------     ZDT8804 
002600* Y2K9901 DCK  09/11/1998 - Y2K REMEDIATION - EXPAND ALL DATE     Y2K9901 
002700*                          FIELDS TO 4-DIGIT CENTURY, NO LOGIC    Y2K9901 
002800*                          CHANGE REQUIRED IN THIS MODULE.        Y2K9901 
002900*------------------------------------------------------------     Y2K9901 
003000* AS59902 DCK  14/01/1999 - REBUILD FOR AS/400 V4R4 UPGRADE.      AS59902 
003100*------------------------------------------------------------     AS59902 
003200* GPS1501 ACNRJR 18/05/2015 - PROJ TCC-GPS - REPLACE LOOP-        GPS1501 
003300*                          DETECTOR ARM COORDS WITH A CLOSED      GPS1501 
003400*                          GPS ZONE POLYGON (ORDERED VERTEX       GPS1501 
003500*                          LIST) AND PRECOMPUTE ITS BOUNDING      GPS1501 
003600*                          BOX FOR TFCVZNC'S FAST-REJECT TEST.    GPS1501 
003700*                          TICKET TCCGPS-311.                     GPS1501 
003800*------------------------------------------------------------     GPS1501 
003900* GPS1506 ACNRJR 02/09/2015 - FINISH-LINE INDEX NOW CARRIED       GPS1506 
004000*                          PER ZONE (TCCGPS-344).                 GPS1506 
004100*------------------------------------------------------------     GPS1506 
004200* GPS2602 RPH  09/08/2026 - PHASE 2 HOUSEKEEPING - VERTEX         GPS2602 
004300*                          TABLE ENLARGED TO 20 PTS/ZONE, 10      GPS2602 
004400*                          ZONES/RUN (TCCGPS-512).                GPS2602 
004500*---------------------------------------------------------------*         
004600 EJECT                                                                    
004700**********************                                                    
004800 ENVIRONMENT DIVISION.                                                    
004900**********************                                                    
005000 CONFIGURATION SECTION.                                                   
005100 SOURCE-COMPUTER.  IBM-AS400.                                             
005200 OBJECT-COMPUTER.  IBM-AS400.                                             
005300 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.                         
005400                                                                          
005500 INPUT-OUTPUT SECTION.                                                    
005600 FILE-CONTROL.                                                            
005700     SELECT TFCZPTH ASSIGN TO DATABASE-TFCZPTH                            
005800            ORGANIZATION      IS SEQUENTIAL                               
005900            ACCESS MODE       IS SEQUENTIAL                               
006000            FILE STATUS       IS WK-C-FILE-STATUS.                        
006100                                                                          
006200 EJECT                                                                    
006300***************                                                           
006400 DATA DIVISION.                                                           
006500***************                                                           
006600 FILE SECTION.                                                            
006700**************                                                            
006800 FD  TFCZPTH                                                              
006900     LABEL RECORDS ARE OMITTED                                            
007000     DATA RECORD IS TFCZPTH-REC.                                          
007100 01  TFCZPTH-REC.                                                         
007200     COPY ZNCPATH.                                                        
007300                                                                          
007400*************************                                                 
007500 WORKING-STORAGE SECTION.                                                 
007600*************************                                                 
007700 01  FILLER              PIC X(24)  VALUE                                 
007800     "** PROGRAM TFCXPRM   **".                                           
007900                                                                          
008000* ------------------ PROGRAM WORKING STORAGE -------------------*         
008100 01  WK-C-COMMON.                                                         
008200     COPY TFCCMWS.                                                        
008300                                                                          
008400 01  W01-XPRM-COMMON-TRACE REDEFINES WK-C-COMMON.                         
008500*    USED ONLY BY THE TRACE DISPLAY ROUTINE, NOT YET WIRED                
008600*    IN (GATED BY A FUTURE UPSI-SWITCH, SEE TCCGPS-512).                  
008700     05  WK-D-COMMON-TRACE-BYTES PIC X(15).                               
008800                                                                          
008900 01  WK-C-WORK-AREA.                                                      
009000     05  WK-C-END-OF-FILE-SW    PIC X(01) VALUE "N".                      
009100         88  WK-C-NO-MORE-RECORDS        VALUE "Y".                       
009200     05  WK-C-FIRST-RECORD-SW   PIC X(01) VALUE "Y".                      
009300     05  WK-C-CURRENT-ZONE-ID   PIC X(20) VALUE SPACES.                   
009400     05  FILLER                 PIC X(02).                                
009500                                                                          
009600 01  W01-XPRM-SW-TRACE REDEFINES WK-C-WORK-AREA.                          
009700     05  WK-D-SW-TRACE-BYTES    PIC X(24).                                
009800                                                                          
009900 01  WK-N-WORK-AREA.                                                      
010000     05  WK-N-ZONE-X            PIC 9(03) COMP    VALUE ZERO.             
010100     05  WK-N-VERTEX-X          PIC 9(03) COMP    VALUE ZERO.             
010200     05  FILLER                 PIC X(02).                                
010300                                                                          
010400 01  W01-XPRM-CTR-TRACE REDEFINES WK-N-WORK-AREA.                         
010500     05  WK-D-CTR-TRACE-BYTES   PIC X(06).                                
010600                                                                          
010700 EJECT                                                                    
010800 LINKAGE SECTION.                                                         
010900*****************                                                         
011000     COPY ZNCPTBL.                                                        
011100 EJECT                                                                    
011200********************************************                              
011300 PROCEDURE DIVISION USING WK-T-ZNCPATH-TABLE.                             
011400********************************************                              
011500 MAIN-MODULE.                                                             
011600     PERFORM A000-LOAD-ZONE-TABLE                                         
011700        THRU A099-LOAD-ZONE-TABLE-EX.                                     
011800     PERFORM Z000-END-PROGRAM-ROUTINE                                     
011900        THRU Z099-END-PROGRAM-ROUTINE-EX.                                 
012000     GOBACK.                                                              
012100                                                                          
012200 EJECT                                                                    
012300*---------------------------------------------------------------*         
012400 A000-LOAD-ZONE-TABLE.                                                    
012500*---------------------------------------------------------------*         
012600     MOVE    ZERO                    TO    WK-N-ZONE-CNT.                 
012700     OPEN    INPUT TFCZPTH.                                               
012800     IF      NOT WK-C-SUCCESSFUL                                          
012900             DISPLAY "TFCXPRM - OPEN FILE ERROR - TFCZPTH"                
013000             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                   
013100             GO TO Y900-ABNORMAL-TERMINATION.                             
013200                                                                          
013300     PERFORM A010-READ-NEXT-VERTEX                                        
013400        THRU A019-READ-NEXT-VERTEX-EX                                     
013500        UNTIL WK-C-NO-MORE-RECORDS.                                       
013600                                                                          
013700     IF      WK-N-ZONE-X > ZERO                                           
013800             PERFORM A200-PRECOMPUTE-BOUNDS                               
013900                THRU A299-PRECOMPUTE-BOUNDS-EX.                           
014000                                                                          
014100 A099-LOAD-ZONE-TABLE-EX.                                                 
014200*---------------------------------------------------------------*         
014300     EXIT.                                                                
014400*---------------------------------------------------------------*         
014500 A010-READ-NEXT-VERTEX.                                                   
014600*---------------------------------------------------------------*         
014700     READ    TFCZPTH INTO TFCZPTH-REC.                                    
014800     IF      WK-C-END-OF-FILE                                             
014900             MOVE "Y" TO WK-C-END-OF-FILE-SW                              
015000             IF  WK-N-ZONE-X > ZERO                                       
015100                 PERFORM A200-PRECOMPUTE-BOUNDS                           
015200                    THRU A299-PRECOMPUTE-BOUNDS-EX                        
015300             END-IF                                                       
015400             GO TO A019-READ-NEXT-VERTEX-EX.                              
015500                                                                          
015600     IF      NOT WK-C-SUCCESSFUL                                          
015700             DISPLAY "TFCXPRM - READ FILE ERROR - TFCZPTH"                
015800             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                   
015900             GO TO Y900-ABNORMAL-TERMINATION.                             
016000                                                                          
016100     IF      ZNCPATH-ZONE-ID NOT = WK-C-CURRENT-ZONE-ID                   
016200             IF  WK-N-ZONE-X > ZERO                                       
016300                 PERFORM A200-PRECOMPUTE-BOUNDS                           
016400                    THRU A299-PRECOMPUTE-BOUNDS-EX                        
016500             END-IF                                                       
016600             ADD 1                   TO    WK-N-ZONE-X                    
016700             ADD 1                   TO    WK-N-ZONE-CNT                  
016800             MOVE ZNCPATH-ZONE-ID    TO    WK-C-CURRENT-ZONE-ID           
016900             MOVE ZNCPATH-ZONE-ID    TO    WK-T-ZONE-ID                   
017000                                            (WK-N-ZONE-X)                 
017100             MOVE ZNCPATH-FINISH-IDX TO    WK-T-ZONE-FINISH-IDX           
017200                                            (WK-N-ZONE-X)                 
017300             MOVE ZERO               TO    WK-T-ZONE-VERTEX-CNT           
017400                                            (WK-N-ZONE-X)                 
017500             MOVE ZERO               TO    WK-N-VERTEX-X.                 
017600                                                                          
017700     ADD     1                       TO    WK-N-VERTEX-X.                 
017800     ADD     1                       TO    WK-T-ZONE-VERTEX-CNT           
017900                                            (WK-N-ZONE-X).                
018000     MOVE    ZNCPATH-LATITUDE        TO    WK-T-VERTEX-LAT                
018100                                            (WK-N-ZONE-X                  
018200                                             WK-N-VERTEX-X).              
018300     MOVE    ZNCPATH-LONGITUDE       TO    WK-T-VERTEX-LNG                
018400                                            (WK-N-ZONE-X                  
018500                                             WK-N-VERTEX-X).              
018600 A019-READ-NEXT-VERTEX-EX.                                                
018700*---------------------------------------------------------------*         
018800     EXIT.                                                                
018900*---------------------------------------------------------------*         
019000 A200-PRECOMPUTE-BOUNDS.                                                  
019100*---------------------------------------------------------------*         
019200*    FAST-REJECT BOUNDING BOX - MIN/MAX LAT/LNG OF ALL VERTICES           
019300*    OF THE ZONE POLYGON JUST LOADED.                                     
019400     MOVE    WK-T-VERTEX-LAT (WK-N-ZONE-X 1)                              
019500                                    TO    WK-T-ZONE-MIN-LAT               
019600                                          (WK-N-ZONE-X).                  
019700     MOVE    WK-T-VERTEX-LAT (WK-N-ZONE-X 1)                              
019800                                    TO    WK-T-ZONE-MAX-LAT               
019900                                          (WK-N-ZONE-X).                  
020000     MOVE    WK-T-VERTEX-LNG (WK-N-ZONE-X 1)                              
020100                                    TO    WK-T-ZONE-MIN-LNG               
020200                                          (WK-N-ZONE-X).                  
020300     MOVE    WK-T-VERTEX-LNG (WK-N-ZONE-X 1)                              
020400                                    TO    WK-T-ZONE-MAX-LNG               
020500                                          (WK-N-ZONE-X).                  
020600     PERFORM A210-CHECK-ONE-VERTEX                                        
020700        THRU A219-CHECK-ONE-VERTEX-EX                                     
020800        VARYING WK-N-VERTEX-X FROM 1 BY 1                                 
020900        UNTIL WK-N-VERTEX-X > WK-T-ZONE-VERTEX-CNT (WK-N-ZONE-X).         
021000 A299-PRECOMPUTE-BOUNDS-EX.                                               
021100*---------------------------------------------------------------*         
021200     EXIT.                                                                
021300*---------------------------------------------------------------*         
021400 A210-CHECK-ONE-VERTEX.                                                   
021500*---------------------------------------------------------------*         
021600     IF      WK-T-VERTEX-LAT (WK-N-ZONE-X WK-N-VERTEX-X)                  
021700                    < WK-T-ZONE-MIN-LAT (WK-N-ZONE-X)                     
021800             MOVE WK-T-VERTEX-LAT (WK-N-ZONE-X WK-N-VERTEX-X)             
021900                                    TO WK-T-ZONE-MIN-LAT                  
022000                                       (WK-N-ZONE-X)                      
022100     END-IF.                                                              
022200     IF      WK-T-VERTEX-LAT (WK-N-ZONE-X WK-N-VERTEX-X)                  
022300                    > WK-T-ZONE-MAX-LAT (WK-N-ZONE-X)                     
022400             MOVE WK-T-VERTEX-LAT (WK-N-ZONE-X WK-N-VERTEX-X)             
022500                                    TO WK-T-ZONE-MAX-LAT                  
022600                                       (WK-N-ZONE-X)                      
022700     END-IF.                                                              
022800     IF      WK-T-VERTEX-LNG (WK-N-ZONE-X WK-N-VERTEX-X)                  
022900                    < WK-T-ZONE-MIN-LNG (WK-N-ZONE-X)                     
023000             MOVE WK-T-VERTEX-LNG (WK-N-ZONE-X WK-N-VERTEX-X)             
023100                                    TO WK-T-ZONE-MIN-LNG                  
023200                                       (WK-N-ZONE-X)                      
023300     END-IF.                                                              
023400     IF      WK-T-VERTEX-LNG (WK-N-ZONE-X WK-N-VERTEX-X)                  
023500                    > WK-T-ZONE-MAX-LNG (WK-N-ZONE-X)                     
023600             MOVE WK-T-VERTEX-LNG (WK-N-ZONE-X WK-N-VERTEX-X)             
023700                                    TO WK-T-ZONE-MAX-LNG                  
023800                                       (WK-N-ZONE-X)                      
023900     END-IF.                                                              
024000 A219-CHECK-ONE-VERTEX-EX.                                                
024100*---------------------------------------------------------------*         
024200     EXIT.                                                                
024300                                                                          
024400 Y900-ABNORMAL-TERMINATION.                                               
024500     PERFORM Z000-END-PROGRAM-ROUTINE                                     
024600        THRU Z099-END-PROGRAM-ROUTINE-EX.                                 
024700     GOBACK.                                                              
024800                                                                          
024900*---------------------------------------------------------------*         
025000 Z000-END-PROGRAM-ROUTINE.                                                
025100*---------------------------------------------------------------*         
025200     CLOSE   TFCZPTH.                                                     
025300     IF      NOT WK-C-SUCCESSFUL                                          
025400             DISPLAY "TFCXPRM - CLOSE FILE ERROR - TFCZPTH"               
025500             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.                  
025600                                                                          
025700*---------------------------------------------------------------*         
025800 Z099-END-PROGRAM-ROUTINE-EX.                                             
025900*---------------------------------------------------------------*         
026000     EXIT.                                                                
026100                                                                          
026200******************************************************************        
026300*************** END OF PROGRAM SOURCE - TFCXPRM *****************         
026400******************************************************************        
