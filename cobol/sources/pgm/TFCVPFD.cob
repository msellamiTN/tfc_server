000100*************************                                                 
000200 IDENTIFICATION DIVISION.                                                 
000300*************************                                                 
000400 PROGRAM-ID.     TFCVPFD.                                                 
000500 AUTHOR.         M WESTBROOK.                                             
000600 INSTALLATION.   CAMBRIDGESHIRE CO COUNCIL TRAFFIC CONTROL CTR.           
000700 DATE-WRITTEN.   19 SEP 1994.                                             
000800 DATE-COMPILED.                                                           
000900 SECURITY.       NONE.                                                    
001000*                                                                         
001100*DESCRIPTION :  THIS ROUTINE IS CALLED ONCE PER SCRAPED CAR               
001200*               PARK FEED PAGE.  IT WALKS THE HARDCODED                   
001300*               FEED/CAR-PARK/FIELD TEMPLATE TABLE FOR THE                
001400*               NAMED FEED, LOCATES EACH CAR PARK'S RECORD ON             
001500*               THE PAGE BY ITS TAG-START TEXT, AND EXTRACTS              
001600*               OR DERIVES EACH TEMPLATED FIELD INTO THE                  
001700*               OUTPUT ARRAY PASSED BACK TO THE CALLER.                   
001800*================================================================         
001900* HISTORY OF MODIFICATION:                                                
002000*================================================================         
002100* CPK9401 MW   19/09/1994 - CAR PARK TELEMETRY DIAL-UP FEED -     CPK9401 
002200*                          INITIAL VERSION.  FIXED-FORMAT         CPK9401 
002300*                          DIAL-UP POLL RECORD, ONE PARK/CALL.    CPK9401 
002400*------------------------------------------------------------     CPK9401 
002500* Y2K9901 DCK  09/11/1998 - Y2K REMEDIATION - EXPAND ALL DATE     Y2K9901 
002600*                          FIELDS TO 4-DIGIT CENTURY, NO LOGIC    Y2K9901 
002700*                          CHANGE REQUIRED IN THIS MODULE.        Y2K9901 
002800*------------------------------------------------------------     Y2K9901 
002900* AS59902 DCK  14/01/1999 - REBUILD FOR AS/400 V4R4 UPGRADE.      AS59902 
003000*------------------------------------------------------------     AS59902 
003100* CPK1502 ACNRJR 02/09/2015 - PROJ TCC-GPS - DIAL-UP TELEMETRY    CPK1502 
003200*                          WITHDRAWN BY THE CAR PARK OPERATOR.    CPK1502 
003300*                          REPLACED WITH A TAG/DELIMITER          CPK1502 
003400*                          TEMPLATE SCAN OF THE SCRAPED WEB-      CPK1502 
003500*                          PAGE FEED TEXT, ONE PAGE PER CALL,     CPK1502 
003600*                          MANY CAR PARKS PER PAGE.  TEMPLATE     CPK1502 
003700*                          TABLE IS HARDCODED, NOT FILE-READ      CPK1502 
003800*                          (TCCGPS-351).                          CPK1502 
003900*------------------------------------------------------------     CPK1502 
004000* CPK1506 ACNRJR 30/10/2015 - ADD "cam_park_rss" FEED -           CPK1506 
004100*                          SECOND SOURCE SITE NOW SCRAPED,        CPK1506 
004200*                          SAME EXTRACTION ENGINE (TCCGPS-359).   CPK1506 
004300*------------------------------------------------------------     CPK1506 
004400* GPS2602 RPH  09/08/2026 - PHASE 2 HOUSEKEEPING - NO LOGIC       GPS2602 
004500*                          CHANGE, COMMENTS TIDIED (TCCGPS-512).  GPS2602 
004600*---------------------------------------------------------------*         
004700 EJECT                                                                    
004800**********************                                                    
004900 ENVIRONMENT DIVISION.                                                    
005000**********************                                                    
005100 CONFIGURATION SECTION.                                                   
005200 SOURCE-COMPUTER.  IBM-AS400.                                             
005300 OBJECT-COMPUTER.  IBM-AS400.                                             
005400 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.                         
005500                                                                          
005600 EJECT                                                                    
005700***************                                                           
005800 DATA DIVISION.                                                           
005900***************                                                           
006000*************************                                                 
006100 WORKING-STORAGE SECTION.                                                 
006200*************************                                                 
006300 01  FILLER              PIC X(24)  VALUE                                 
006400     "** PROGRAM TFCVPFD   **".                                           
006500                                                                          
006600* -------------- HARDCODED FEED/CAR-PARK/FIELD TEMPLATE --------*         
006700*    LOADED ONCE, FIRST CALL, BY Y000-INIT-TEMPLATES.  THESE              
006800*    TWO TABLES MIRROR THE SCRAPER'S SOURCE-PAGE LAYOUT AND ARE           
006900*    CHANGED ONLY WHEN THE SOURCE WEB PAGE CHANGES ITS MARKUP.            
007000     COPY PFDTMPL.                                                        
007100                                                                          
007200 01  W01-VPFD-INIT-SW.                                                    
007300     05  WK-C-TMPL-LOADED-SW    PIC X(01) VALUE "N".                      
007400         88  WK-C-TEMPLATES-LOADED       VALUE "Y".                       
007500     05  FILLER                  PIC X(03).                               
007600                                                                          
007700* ------------------ SCAN / EXTRACT WORK AREA -------------------*        
007800 01  WK-C-SCAN-AREA.                                                      
007900     05  WK-C-SCAN-LITERAL       PIC X(40).                               
008000     05  WK-C-SCAN-RESULT        PIC X(40).                               
008100     05  FILLER                  PIC X(02).                               
008200                                                                          
008300 01  W01-VPFD-SCAN-TRACE REDEFINES WK-C-SCAN-AREA.                        
008400     05  WK-D-SCAN-TRACE-BYTES   PIC X(82).                               
008500                                                                          
008600 01  WK-N-WORK-AREA.                                                      
008700     05  WK-N-FEED-X             PIC 9(03) COMP    VALUE ZERO.            
008800     05  WK-N-LITERAL-LEN        PIC 9(03) COMP    VALUE ZERO.            
008900     05  WK-N-SCAN-FROM          PIC 9(05) COMP    VALUE ZERO.            
009000     05  WK-N-SCAN-FOUND-POS     PIC 9(05) COMP    VALUE ZERO.            
009100     05  WK-N-RESULT-LEN         PIC 9(02) COMP    VALUE ZERO.            
009200     05  WK-N-DELIM1-END         PIC 9(05) COMP    VALUE ZERO.            
009300     05  WK-N-DELIM2-POS         PIC 9(05) COMP    VALUE ZERO.            
009400     05  WK-N-SCAN-IX            PIC 9(05) COMP    VALUE ZERO.            
009500     05  WK-N-OPERAND-X          PIC 9(02) COMP    VALUE ZERO.            
009600     05  FILLER                  PIC X(04).                               
009700                                                                          
009800 01  W01-VPFD-POS-AREA REDEFINES WK-N-WORK-AREA.                          
009900     05  WK-D-POS-TRACE-BYTES    PIC X(32).                               
010000                                                                          
010100 01  WK-C-WORK-AREA.                                                      
010200     05  WK-C-FOUND-SW           PIC X(01) VALUE "N".                     
010300         88  WK-C-TAG-FOUND               VALUE "Y".                      
010400     05  FILLER                  PIC X(03).                               
010500                                                                          
010600 01  WK-N-INT-PARSE-AREA.                                                 
010700     05  WK-N-PARSE-ACCUM        PIC 9(06) COMP    VALUE ZERO.            
010800     05  WK-N-ONE-DIGIT          PIC 9(01) VALUE ZERO.                    
010900     05  WK-C-PARSE-VALID-SW     PIC X(01) VALUE "N".                     
011000         88  WK-C-PARSE-VALID             VALUE "Y".                      
011100     05  FILLER                  PIC X(02).                               
011200                                                                          
011300 01  WK-N-CALC-OPERANDS.                                                  
011400     05  WK-N-OPERAND-1          PIC 9(06) VALUE ZERO.                    
011500     05  WK-N-OPERAND-2          PIC 9(06) VALUE ZERO.                    
011600     05  FILLER                  PIC X(02).                               
011700                                                                          
011800 01  W01-VPFD-CALC-TRACE REDEFINES WK-N-CALC-OPERANDS.                    
011900     05  WK-D-CALC-TRACE-BYTES   PIC X(14).                               
012000                                                                          
012100 EJECT                                                                    
012200*****************                                                         
012300 LINKAGE SECTION.                                                         
012400*****************                                                         
012500     COPY VPFD.                                                           
012600                                                                          
012700 EJECT                                                                    
012800*********************************************                             
012900 PROCEDURE DIVISION USING WK-C-VPFD-RECORD.                               
013000*********************************************                             
013100 MAIN-MODULE.                                                             
013200     IF      NOT WK-C-TEMPLATES-LOADED                                    
013300             PERFORM Y000-INIT-TEMPLATES                                  
013400                THRU Y099-INIT-TEMPLATES-EX                               
013500             MOVE "Y" TO WK-C-TMPL-LOADED-SW.                             
013600                                                                          
013700     MOVE    ZERO                TO    WK-N-VPFD-OUT-CNT.                 
013800     MOVE    ZERO                TO    WK-N-FEED-X.                       
013900     PERFORM A000-FIND-FEED-INDEX                                         
014000        THRU A099-FIND-FEED-INDEX-EX.                                     
014100                                                                          
014200     IF      WK-N-FEED-X = ZERO                                           
014300             DISPLAY "TFCVPFD - UNKNOWN FEED NAME - "                     
014400                      WK-C-VPFD-FEED-NAME                                 
014500             GO TO Z999-END-PROGRAM-EX.                                   
014600                                                                          
014700     PERFORM B000-SCAN-CARPARK-TABLE                                      
014800        THRU B099-SCAN-CARPARK-TABLE-EX                                   
014900        VARYING WK-X-CPRK FROM 1 BY 1                                     
015000        UNTIL WK-X-CPRK > WK-T-FEED-CPRK-CNT (WK-N-FEED-X).               
015100                                                                          
015200     GO TO   Z999-END-PROGRAM-EX.                                         
015300                                                                          
015400 EJECT                                                                    
015500*---------------------------------------------------------------*         
015600 A000-FIND-FEED-INDEX.                                                    
015700*---------------------------------------------------------------*         
015800*    LOCATE THIS FEED NAME IN THE TEMPLATE TABLE.  LEAVES                 
015900*    WK-N-FEED-X AT ZERO IF THE FEED NAME IS NOT CONFIGURED.              
016000     PERFORM A010-CHECK-ONE-FEED                                          
016100        THRU A019-CHECK-ONE-FEED-EX                                       
016200        VARYING WK-X-FEED FROM 1 BY 1                                     
016300        UNTIL WK-X-FEED > WK-N-FEED-CNT                                   
016400           OR WK-N-FEED-X NOT = ZERO.                                     
016500 A099-FIND-FEED-INDEX-EX.                                                 
016600*---------------------------------------------------------------*         
016700     EXIT.                                                                
016800*---------------------------------------------------------------*         
016900 A010-CHECK-ONE-FEED.                                                     
017000*---------------------------------------------------------------*         
017100     IF      WK-T-FEED-NAME (WK-X-FEED) = WK-C-VPFD-FEED-NAME             
017200             SET  WK-N-FEED-X     TO    WK-X-FEED.                        
017300 A019-CHECK-ONE-FEED-EX.                                                  
017400*---------------------------------------------------------------*         
017500     EXIT.                                                                
017600                                                                          
017700 EJECT                                                                    
017800*---------------------------------------------------------------*         
017900 B000-SCAN-CARPARK-TABLE.                                                 
018000*---------------------------------------------------------------*         
018100*    ONE ITERATION PER CAR-PARK TEMPLATE OF THE MATCHED FEED.             
018200*    IF TAG-START IS NOT FOUND ON THE PAGE THIS CAR PARK IS NOT           
018300*    PRESENT TODAY - SKIP IT AND GO ON TO THE NEXT.                       
018400     MOVE    WK-T-CPRK-TAG-START (WK-N-FEED-X WK-X-CPRK)                  
018500                                    TO    WK-C-SCAN-LITERAL.              
018600     PERFORM D000-TRIM-LITERAL                                            
018700        THRU D099-TRIM-LITERAL-EX.                                        
018800     MOVE    1                     TO    WK-N-SCAN-FROM.                  
018900     PERFORM D100-SEARCH-PAGE                                             
019000        THRU D199-SEARCH-PAGE-EX.                                         
019100                                                                          
019200     IF      WK-N-SCAN-FOUND-POS = ZERO                                   
019300             GO TO B099-SCAN-CARPARK-TABLE-EX.                            
019400                                                                          
019500     IF      WK-N-VPFD-OUT-CNT >= 20                                      
019600             DISPLAY "TFCVPFD - OUTPUT ARRAY FULL - CAR PARK "            
019700                      "SKIPPED - " WK-T-CPRK-TAG-START                    
019800                      (WK-N-FEED-X WK-X-CPRK)                             
019900             GO TO B099-SCAN-CARPARK-TABLE-EX.                            
020000                                                                          
020100     ADD     1                     TO    WK-N-VPFD-OUT-CNT.               
020200     SET     WK-X-VPFD-OUT         TO    WK-N-VPFD-OUT-CNT.               
020300     MOVE    SPACES                TO    WK-C-VPFD-PARKING-ID             
020400                                          (WK-X-VPFD-OUT).                
020500     MOVE    ZERO                  TO    WK-N-VPFD-SPACES-CAP             
020600                                          (WK-X-VPFD-OUT)                 
020700                                          WK-N-VPFD-SPACES-FREE           
020800                                          (WK-X-VPFD-OUT)                 
020900                                          WK-N-VPFD-SPACES-OCC            
021000                                          (WK-X-VPFD-OUT).                
021100     MOVE    "NNNN"                TO    WK-C-VPFD-SET-FLAGS              
021200                                          (WK-X-VPFD-OUT).                
021300                                                                          
021400*    THE SCAN CURSOR FOR THIS RECORD'S FIELD LIST STARTS RIGHT            
021500*    AFTER THE MATCHED TAG-START TEXT AND MOVES FORWARD AS                
021600*    EACH INT/STRING FIELD IS EXTRACTED.                                  
021700     COMPUTE WK-N-SCAN-FROM = WK-N-SCAN-FOUND-POS                         
021800                             + WK-N-LITERAL-LEN.                          
021900                                                                          
022000     PERFORM C000-PROCESS-ONE-FIELD                                       
022100        THRU C099-PROCESS-ONE-FIELD-EX                                    
022200        VARYING WK-X-FIELD FROM 1 BY 1                                    
022300        UNTIL WK-X-FIELD >                                                
022400              WK-T-CPRK-FLD-CNT (WK-N-FEED-X WK-X-CPRK).                  
022500 B099-SCAN-CARPARK-TABLE-EX.                                              
022600*---------------------------------------------------------------*         
022700     EXIT.                                                                
022800                                                                          
022900 EJECT                                                                    
023000*---------------------------------------------------------------*         
023100 C000-PROCESS-ONE-FIELD.                                                  
023200*---------------------------------------------------------------*         
023300*    ONE FIELD-TEMPLATE ENTRY - DISPATCH ON FIELD-TYPE.                   
023400     EVALUATE WK-T-FLD-TYPE (WK-N-FEED-X WK-X-CPRK WK-X-FIELD)            
023500       WHEN "FIXED-STRING"                                                
023600         PERFORM C010-STORE-FIXED-STRING                                  
023700            THRU C019-STORE-FIXED-STRING-EX                               
023800       WHEN "FIXED-INT"                                                   
023900         PERFORM C020-STORE-FIXED-INT                                     
024000            THRU C029-STORE-FIXED-INT-EX                                  
024100       WHEN "STRING"                                                      
024200         PERFORM C030-EXTRACT-STRING                                      
024300            THRU C039-EXTRACT-STRING-EX                                   
024400       WHEN "INT"                                                         
024500         PERFORM C040-EXTRACT-INT                                         
024600            THRU C049-EXTRACT-INT-EX                                      
024700       WHEN "CALC-MINUS"                                                  
024800         PERFORM C050-CALC-MINUS                                          
024900            THRU C059-CALC-MINUS-EX                                       
025000       WHEN "CALC-PLUS"                                                   
025100         PERFORM C060-CALC-PLUS                                           
025200            THRU C069-CALC-PLUS-EX                                        
025300       WHEN OTHER                                                         
025400         DISPLAY "TFCVPFD - UNKNOWN FIELD-TYPE - "                        
025500                  WK-T-FLD-TYPE (WK-N-FEED-X WK-X-CPRK WK-X-FIELD)        
025600     END-EVALUATE.                                                        
025700 C099-PROCESS-ONE-FIELD-EX.                                               
025800*---------------------------------------------------------------*         
025900     EXIT.                                                                
026000*---------------------------------------------------------------*         
026100 C010-STORE-FIXED-STRING.                                                 
026200*---------------------------------------------------------------*         
026300*    LITERAL VALUE, NO PAGE LOOKUP.  ONLY PARKING-ID IS EVER              
026400*    TEMPLATED AS FIXED-STRING IN THE CURRENT FEED SET.                   
026500     IF      WK-T-FLD-NAME (WK-N-FEED-X WK-X-CPRK WK-X-FIELD)             
026600                = "PARKING-ID"                                            
026700             MOVE WK-T-FLD-FX-STR                                         
026800                  (WK-N-FEED-X WK-X-CPRK WK-X-FIELD)                      
026900                                    TO    WK-C-VPFD-PARKING-ID            
027000                                          (WK-X-VPFD-OUT)                 
027100             MOVE "Y" TO WK-C-VPFD-SET-FLAGS                              
027200                                     (WK-X-VPFD-OUT) (1:1).               
027300 C019-STORE-FIXED-STRING-EX.                                              
027400*---------------------------------------------------------------*         
027500     EXIT.                                                                
027600*---------------------------------------------------------------*         
027700 C020-STORE-FIXED-INT.                                                    
027800*---------------------------------------------------------------*         
027900     PERFORM C900-STORE-NUMERIC-FIELD                                     
028000        THRU C909-STORE-NUMERIC-FIELD-EX.                                 
028100 C029-STORE-FIXED-INT-EX.                                                 
028200*---------------------------------------------------------------*         
028300     EXIT.                                                                
028400                                                                          
028500 EJECT                                                                    
028600*---------------------------------------------------------------*         
028700 C030-EXTRACT-STRING.                                                     
028800*---------------------------------------------------------------*         
028900*    FIND DELIM-1 AFTER THE CURSOR, THEN DELIM-2 AFTER THAT -             
029000*    THE TEXT BETWEEN THEM IS THE EXTRACTED VALUE.  ON A MISS             
029100*    THE CURSOR IS NOT ADVANCED AND THE FIELD IS LEFT UNSET.              
029200     PERFORM C800-LOCATE-BETWEEN-DELIMS                                   
029300        THRU C899-LOCATE-BETWEEN-DELIMS-EX.                               
029400     IF      NOT WK-C-TAG-FOUND                                           
029500             GO TO C039-EXTRACT-STRING-EX.                                
029600                                                                          
029700     IF      WK-T-FLD-NAME (WK-N-FEED-X WK-X-CPRK WK-X-FIELD)             
029800                = "PARKING-ID"                                            
029900             MOVE WK-C-SCAN-RESULT  TO    WK-C-VPFD-PARKING-ID            
030000                                          (WK-X-VPFD-OUT)                 
030100             MOVE "Y" TO WK-C-VPFD-SET-FLAGS                              
030200                                     (WK-X-VPFD-OUT) (1:1).               
030300     MOVE    WK-N-DELIM2-POS        TO    WK-N-SCAN-FROM.                 
030400 C039-EXTRACT-STRING-EX.                                                  
030500*---------------------------------------------------------------*         
030600     EXIT.                                                                
030700*---------------------------------------------------------------*         
030800 C040-EXTRACT-INT.                                                        
030900*---------------------------------------------------------------*         
031000     PERFORM C800-LOCATE-BETWEEN-DELIMS                                   
031100        THRU C899-LOCATE-BETWEEN-DELIMS-EX.                               
031200     IF      NOT WK-C-TAG-FOUND                                           
031300             GO TO C049-EXTRACT-INT-EX.                                   
031400                                                                          
031500     MOVE    WK-N-DELIM2-POS        TO    WK-N-SCAN-FROM.                 
031600     PERFORM D200-PARSE-UNSIGNED-INT                                      
031700        THRU D299-PARSE-UNSIGNED-INT-EX.                                  
031800     IF      NOT WK-C-PARSE-VALID                                         
031900             GO TO C049-EXTRACT-INT-EX.                                   
032000                                                                          
032100     PERFORM C900-STORE-NUMERIC-FIELD                                     
032200        THRU C909-STORE-NUMERIC-FIELD-EX.                                 
032300 C049-EXTRACT-INT-EX.                                                     
032400*---------------------------------------------------------------*         
032500     EXIT.                                                                
032600                                                                          
032700 EJECT                                                                    
032800*---------------------------------------------------------------*         
032900 C050-CALC-MINUS.                                                         
033000*---------------------------------------------------------------*         
033100*    DELIM-1/DELIM-2 NAME THE TWO OPERAND FIELDS, NOT PAGE TEXT.          
033200*    BOTH MUST HAVE BEEN TEMPLATED EARLIER IN THIS SAME RECORD.           
033300     PERFORM C700-LOOKUP-OPERAND-FIELDS                                   
033400        THRU C799-LOOKUP-OPERAND-FIELDS-EX.                               
033500     IF      NOT WK-C-PARSE-VALID                                         
033600             GO TO C059-CALC-MINUS-EX.                                    
033700                                                                          
033800     COMPUTE WK-N-PARSE-ACCUM = WK-N-OPERAND-1 - WK-N-OPERAND-2.          
033900     PERFORM C900-STORE-NUMERIC-FIELD                                     
034000        THRU C909-STORE-NUMERIC-FIELD-EX.                                 
034100 C059-CALC-MINUS-EX.                                                      
034200*---------------------------------------------------------------*         
034300     EXIT.                                                                
034400*---------------------------------------------------------------*         
034500 C060-CALC-PLUS.                                                          
034600*---------------------------------------------------------------*         
034700     PERFORM C700-LOOKUP-OPERAND-FIELDS                                   
034800        THRU C799-LOOKUP-OPERAND-FIELDS-EX.                               
034900     IF      NOT WK-C-PARSE-VALID                                         
035000             GO TO C069-CALC-PLUS-EX.                                     
035100                                                                          
035200     COMPUTE WK-N-PARSE-ACCUM = WK-N-OPERAND-1 + WK-N-OPERAND-2.          
035300     PERFORM C900-STORE-NUMERIC-FIELD                                     
035400        THRU C909-STORE-NUMERIC-FIELD-EX.                                 
035500 C069-CALC-PLUS-EX.                                                       
035600*---------------------------------------------------------------*         
035700     EXIT.                                                                
035800                                                                          
035900 EJECT                                                                    
036000*---------------------------------------------------------------*         
036100 C700-LOOKUP-OPERAND-FIELDS.                                              
036200*---------------------------------------------------------------*         
036300*    RESOLVE THE TWO OPERAND FIELD NAMES (HELD IN DELIM-1/                
036400*    DELIM-2 OF A CALC-MINUS/CALC-PLUS TEMPLATE ENTRY) TO THE             
036500*    OUTPUT FIELD VALUES ALREADY STORED EARLIER FOR THIS RECORD.          
036600     MOVE    "N"                   TO    WK-C-PARSE-VALID-SW.             
036700     PERFORM C710-RESOLVE-OPERAND-1                                       
036800        THRU C719-RESOLVE-OPERAND-1-EX.                                   
036900     IF      NOT WK-C-PARSE-VALID                                         
037000             GO TO C799-LOOKUP-OPERAND-FIELDS-EX.                         
037100     MOVE    WK-N-PARSE-ACCUM       TO    WK-N-OPERAND-1.                 
037200                                                                          
037300     PERFORM C720-RESOLVE-OPERAND-2                                       
037400        THRU C729-RESOLVE-OPERAND-2-EX.                                   
037500     IF      NOT WK-C-PARSE-VALID                                         
037600             GO TO C799-LOOKUP-OPERAND-FIELDS-EX.                         
037700     MOVE    WK-N-PARSE-ACCUM       TO    WK-N-OPERAND-2.                 
037800                                                                          
037900     MOVE    "Y"                   TO    WK-C-PARSE-VALID-SW.             
038000 C799-LOOKUP-OPERAND-FIELDS-EX.                                           
038100*---------------------------------------------------------------*         
038200     EXIT.                                                                
038300*---------------------------------------------------------------*         
038400 C710-RESOLVE-OPERAND-1.                                                  
038500*---------------------------------------------------------------*         
038600     MOVE    "N"                   TO    WK-C-PARSE-VALID-SW.             
038700     MOVE    WK-T-FLD-DELIM-1 (WK-N-FEED-X WK-X-CPRK WK-X-FIELD)          
038800                                    TO    WK-C-SCAN-LITERAL.              
038900     PERFORM C730-FIND-EARLIER-FIELD                                      
039000        THRU C739-FIND-EARLIER-FIELD-EX                                   
039100        VARYING WK-N-OPERAND-X FROM 1 BY 1                                
039200        UNTIL WK-N-OPERAND-X >= WK-X-FIELD                                
039300           OR WK-C-PARSE-VALID.                                           
039400 C719-RESOLVE-OPERAND-1-EX.                                               
039500*---------------------------------------------------------------*         
039600     EXIT.                                                                
039700*---------------------------------------------------------------*         
039800 C720-RESOLVE-OPERAND-2.                                                  
039900*---------------------------------------------------------------*         
040000     MOVE    "N"                   TO    WK-C-PARSE-VALID-SW.             
040100     MOVE    WK-T-FLD-DELIM-2 (WK-N-FEED-X WK-X-CPRK WK-X-FIELD)          
040200                                    TO    WK-C-SCAN-LITERAL.              
040300     PERFORM C730-FIND-EARLIER-FIELD                                      
040400        THRU C739-FIND-EARLIER-FIELD-EX                                   
040500        VARYING WK-N-OPERAND-X FROM 1 BY 1                                
040600        UNTIL WK-N-OPERAND-X >= WK-X-FIELD                                
040700           OR WK-C-PARSE-VALID.                                           
040800 C729-RESOLVE-OPERAND-2-EX.                                               
040900*---------------------------------------------------------------*         
041000     EXIT.                                                                
041100*---------------------------------------------------------------*         
041200 C730-FIND-EARLIER-FIELD.                                                 
041300*---------------------------------------------------------------*         
041400*    WK-C-SCAN-LITERAL HOLDS THE WANTED FIELD-NAME.  SCAN THE             
041500*    OUTPUT FIELD-NAME TABLE (C910) FOR A MATCH AT AN EARLIER             
041600*    FIELD POSITION IN THIS SAME RECORD.                                  
041700     IF      WK-C-SCAN-LITERAL (1:20) = WK-T-FLD-NAME                     
041800                (WK-N-FEED-X WK-X-CPRK WK-N-OPERAND-X)                    
041900             PERFORM C910-FETCH-STORED-VALUE                              
042000                THRU C919-FETCH-STORED-VALUE-EX.                          
042100 C739-FIND-EARLIER-FIELD-EX.                                              
042200*---------------------------------------------------------------*         
042300     EXIT.                                                                
042400*---------------------------------------------------------------*         
042500 C910-FETCH-STORED-VALUE.                                                 
042600*---------------------------------------------------------------*         
042700*    RETURNS THE OUTPUT VALUE ALREADY STORED FOR THE NAMED                
042800*    FIELD, WHICHEVER OF THE THREE NUMERIC OUTPUT FIELDS IT IS.           
042900     EVALUATE WK-T-FLD-NAME (WK-N-FEED-X WK-X-CPRK WK-N-OPERAND-X)        
043000       WHEN "SPACES-CAPACITY"                                             
043100         MOVE WK-N-VPFD-SPACES-CAP (WK-X-VPFD-OUT)                        
043200                                    TO    WK-N-PARSE-ACCUM                
043300         MOVE "Y" TO WK-C-PARSE-VALID-SW                                  
043400       WHEN "SPACES-FREE"                                                 
043500         MOVE WK-N-VPFD-SPACES-FREE (WK-X-VPFD-OUT)                       
043600                                    TO    WK-N-PARSE-ACCUM                
043700         MOVE "Y" TO WK-C-PARSE-VALID-SW                                  
043800       WHEN "SPACES-OCCUPIED"                                             
043900         MOVE WK-N-VPFD-SPACES-OCC (WK-X-VPFD-OUT)                        
044000                                    TO    WK-N-PARSE-ACCUM                
044100         MOVE "Y" TO WK-C-PARSE-VALID-SW                                  
044200       WHEN OTHER                                                         
044300         MOVE "N" TO WK-C-PARSE-VALID-SW                                  
044400     END-EVALUATE.                                                        
044500 C919-FETCH-STORED-VALUE-EX.                                              
044600*---------------------------------------------------------------*         
044700     EXIT.                                                                
044800                                                                          
044900 EJECT                                                                    
045000*---------------------------------------------------------------*         
045100 C800-LOCATE-BETWEEN-DELIMS.                                              
045200*---------------------------------------------------------------*         
045300*    FIND DELIM-1 AT-OR-AFTER THE CURSOR, THEN DELIM-2 AT-OR-             
045400*    AFTER THE END OF THE DELIM-1 MATCH.  WK-C-SCAN-RESULT GETS           
045500*    THE TEXT BETWEEN THEM.  REJECTED (NOT FOUND) IF EITHER               
045600*    DELIMITER IS MISSING OR THE GAP EXCEEDS 40 CHARACTERS.               
045700     MOVE    "N"                   TO    WK-C-FOUND-SW.                   
045800     MOVE    SPACES                TO    WK-C-SCAN-RESULT.                
045900                                                                          
046000     MOVE    WK-T-FLD-DELIM-1 (WK-N-FEED-X WK-X-CPRK WK-X-FIELD)          
046100                                    TO    WK-C-SCAN-LITERAL.              
046200     PERFORM D000-TRIM-LITERAL                                            
046300        THRU D099-TRIM-LITERAL-EX.                                        
046400     PERFORM D100-SEARCH-PAGE                                             
046500        THRU D199-SEARCH-PAGE-EX.                                         
046600     IF      WK-N-SCAN-FOUND-POS = ZERO                                   
046700             GO TO C899-LOCATE-BETWEEN-DELIMS-EX.                         
046800     COMPUTE WK-N-DELIM1-END = WK-N-SCAN-FOUND-POS                        
046900                              + WK-N-LITERAL-LEN.                         
047000                                                                          
047100     MOVE    WK-T-FLD-DELIM-2 (WK-N-FEED-X WK-X-CPRK WK-X-FIELD)          
047200                                    TO    WK-C-SCAN-LITERAL.              
047300     PERFORM D000-TRIM-LITERAL                                            
047400        THRU D099-TRIM-LITERAL-EX.                                        
047500     MOVE    WK-N-DELIM1-END        TO    WK-N-SCAN-FROM.                 
047600     PERFORM D100-SEARCH-PAGE                                             
047700        THRU D199-SEARCH-PAGE-EX.                                         
047800     IF      WK-N-SCAN-FOUND-POS = ZERO                                   
047900             GO TO C899-LOCATE-BETWEEN-DELIMS-EX.                         
048000                                                                          
048100     COMPUTE WK-N-RESULT-LEN = WK-N-SCAN-FOUND-POS                        
048200                              - WK-N-DELIM1-END.                          
048300     IF      WK-N-RESULT-LEN < 1                                          
048400          OR WK-N-RESULT-LEN > 40                                         
048500             GO TO C899-LOCATE-BETWEEN-DELIMS-EX.                         
048600                                                                          
048700     MOVE    WK-C-VPFD-PAGE-TEXT                                          
048800                 (WK-N-DELIM1-END : WK-N-RESULT-LEN)                      
048900                                    TO    WK-C-SCAN-RESULT.               
049000     MOVE    WK-N-SCAN-FOUND-POS    TO    WK-N-DELIM2-POS.                
049100     MOVE    "Y"                   TO    WK-C-FOUND-SW.                   
049200 C899-LOCATE-BETWEEN-DELIMS-EX.                                           
049300*---------------------------------------------------------------*         
049400     EXIT.                                                                
049500                                                                          
049600 EJECT                                                                    
049700*---------------------------------------------------------------*         
049800 C900-STORE-NUMERIC-FIELD.                                                
049900*---------------------------------------------------------------*         
050000*    WK-N-PARSE-ACCUM HOLDS THE VALUE TO STORE.  FIXED-INT                
050100*    FIRST COPIES ITS LITERAL INTO WK-N-PARSE-ACCUM.                      
050200     IF      WK-T-FLD-TYPE (WK-N-FEED-X WK-X-CPRK WK-X-FIELD)             
050300                = "FIXED-INT"                                             
050400             MOVE WK-T-FLD-FX-INT                                         
050500                  (WK-N-FEED-X WK-X-CPRK WK-X-FIELD)                      
050600                                    TO    WK-N-PARSE-ACCUM.               
050700                                                                          
050800     EVALUATE WK-T-FLD-NAME (WK-N-FEED-X WK-X-CPRK WK-X-FIELD)            
050900       WHEN "SPACES-CAPACITY"                                             
051000         MOVE WK-N-PARSE-ACCUM      TO    WK-N-VPFD-SPACES-CAP            
051100                                          (WK-X-VPFD-OUT)                 
051200         MOVE "Y" TO WK-C-VPFD-SET-FLAGS (WK-X-VPFD-OUT) (2:1)            
051300       WHEN "SPACES-FREE"                                                 
051400         MOVE WK-N-PARSE-ACCUM      TO    WK-N-VPFD-SPACES-FREE           
051500                                          (WK-X-VPFD-OUT)                 
051600         MOVE "Y" TO WK-C-VPFD-SET-FLAGS (WK-X-VPFD-OUT) (3:1)            
051700       WHEN "SPACES-OCCUPIED"                                             
051800         MOVE WK-N-PARSE-ACCUM      TO    WK-N-VPFD-SPACES-OCC            
051900                                          (WK-X-VPFD-OUT)                 
052000         MOVE "Y" TO WK-C-VPFD-SET-FLAGS (WK-X-VPFD-OUT) (4:1)            
052100       WHEN OTHER                                                         
052200         CONTINUE                                                         
052300     END-EVALUATE.                                                        
052400 C909-STORE-NUMERIC-FIELD-EX.                                             
052500*---------------------------------------------------------------*         
052600     EXIT.                                                                
052700                                                                          
052800 EJECT                                                                    
052900*---------------------------------------------------------------*         
053000 D000-TRIM-LITERAL.                                                       
053100*---------------------------------------------------------------*         
053200*    COMPUTE THE TRIMMED (TRAILING-SPACE-STRIPPED) LENGTH OF              
053300*    WK-C-SCAN-LITERAL, 1-40.  AN ALL-SPACE LITERAL TRIMS TO 1            
053400*    SO DOWNSTREAM REFERENCE MODIFICATION NEVER GETS A ZERO               
053500*    LENGTH.                                                              
053600     MOVE    40                    TO    WK-N-LITERAL-LEN.                
053700     PERFORM D010-BACK-UP-ONE                                             
053800        THRU D019-BACK-UP-ONE-EX                                          
053900        UNTIL WK-C-SCAN-LITERAL (WK-N-LITERAL-LEN : 1) NOT = SPACE        
054000           OR WK-N-LITERAL-LEN = 1.                                       
054100 D099-TRIM-LITERAL-EX.                                                    
054200*---------------------------------------------------------------*         
054300     EXIT.                                                                
054400*---------------------------------------------------------------*         
054500 D010-BACK-UP-ONE.                                                        
054600*---------------------------------------------------------------*         
054700     SUBTRACT 1                    FROM  WK-N-LITERAL-LEN.                
054800 D019-BACK-UP-ONE-EX.                                                     
054900*---------------------------------------------------------------*         
055000     EXIT.                                                                
055100                                                                          
055200 EJECT                                                                    
055300*---------------------------------------------------------------*         
055400 D100-SEARCH-PAGE.                                                        
055500*---------------------------------------------------------------*         
055600*    SCAN WK-C-VPFD-PAGE-TEXT FOR WK-C-SCAN-LITERAL (FIRST                
055700*    WK-N-LITERAL-LEN CHARACTERS), STARTING AT WK-N-SCAN-FROM.            
055800*    RETURNS THE MATCH START POSITION IN WK-N-SCAN-FOUND-POS,             
055900*    OR ZERO IF NOT FOUND BEFORE THE END OF THE PAGE TEXT.                
056000     MOVE    ZERO                  TO    WK-N-SCAN-FOUND-POS.             
056100     IF      WK-N-SCAN-FROM < 1                                           
056200             MOVE 1                TO    WK-N-SCAN-FROM.                  
056300     MOVE    WK-N-SCAN-FROM         TO    WK-N-SCAN-IX.                   
056400     PERFORM D110-CHECK-ONE-POSITION                                      
056500        THRU D119-CHECK-ONE-POSITION-EX                                   
056600        UNTIL WK-N-SCAN-IX + WK-N-LITERAL-LEN - 1                         
056700                 > WK-N-VPFD-PAGE-LEN                                     
056800           OR WK-N-SCAN-FOUND-POS NOT = ZERO.                             
056900 D199-SEARCH-PAGE-EX.                                                     
057000*---------------------------------------------------------------*         
057100     EXIT.                                                                
057200*---------------------------------------------------------------*         
057300 D110-CHECK-ONE-POSITION.                                                 
057400*---------------------------------------------------------------*         
057500     IF      WK-C-VPFD-PAGE-TEXT (WK-N-SCAN-IX : WK-N-LITERAL-LEN)        
057600                = WK-C-SCAN-LITERAL (1 : WK-N-LITERAL-LEN)                
057700             MOVE WK-N-SCAN-IX      TO    WK-N-SCAN-FOUND-POS             
057800     ELSE                                                                 
057900             ADD  1                 TO    WK-N-SCAN-IX.                   
058000 D119-CHECK-ONE-POSITION-EX.                                              
058100*---------------------------------------------------------------*         
058200     EXIT.                                                                
058300                                                                          
058400 EJECT                                                                    
058500*---------------------------------------------------------------*         
058600 D200-PARSE-UNSIGNED-INT.                                                 
058700*---------------------------------------------------------------*         
058800*    HAND-ROLLED DIGIT-BY-DIGIT PARSE OF WK-C-SCAN-RESULT                 
058900*    (LENGTH WK-N-RESULT-LEN) INTO WK-N-PARSE-ACCUM.  ANY NON-            
059000*    DIGIT CHARACTER IN THE RESULT MAKES THE PARSE INVALID.               
059100     MOVE    ZERO                  TO    WK-N-PARSE-ACCUM.                
059200     MOVE    "Y"                   TO    WK-C-PARSE-VALID-SW.             
059300     PERFORM D210-PARSE-ONE-DIGIT                                         
059400        THRU D219-PARSE-ONE-DIGIT-EX                                      
059500        VARYING WK-N-SCAN-IX FROM 1 BY 1                                  
059600        UNTIL WK-N-SCAN-IX > WK-N-RESULT-LEN                              
059700           OR NOT WK-C-PARSE-VALID.                                       
059800 D299-PARSE-UNSIGNED-INT-EX.                                              
059900*---------------------------------------------------------------*         
060000     EXIT.                                                                
060100*---------------------------------------------------------------*         
060200 D210-PARSE-ONE-DIGIT.                                                    
060300*---------------------------------------------------------------*         
060400     IF      WK-C-SCAN-RESULT (WK-N-SCAN-IX : 1) NOT NUMERIC              
060500             MOVE "N" TO WK-C-PARSE-VALID-SW                              
060600             GO TO D219-PARSE-ONE-DIGIT-EX.                               
060700     MOVE    WK-C-SCAN-RESULT (WK-N-SCAN-IX : 1)                          
060800                                    TO    WK-N-ONE-DIGIT.                 
060900     COMPUTE WK-N-PARSE-ACCUM = WK-N-PARSE-ACCUM * 10                     
061000                              + WK-N-ONE-DIGIT.                           
061100 D219-PARSE-ONE-DIGIT-EX.                                                 
061200*---------------------------------------------------------------*         
061300     EXIT.                                                                
061400                                                                          
061500 EJECT                                                                    
061600*---------------------------------------------------------------*         
061700 Y000-INIT-TEMPLATES.                                                     
061800*---------------------------------------------------------------*         
061900*    HARDCODED FEED/CAR-PARK/FIELD TEMPLATE TABLES - RUN ONCE,            
062000*    FIRST CALL ONLY.  MIRRORS THE SCRAPER'S TWO KNOWN SOURCE             
062100*    PAGES - "cam_park_local" (COUNTY SITE, ONE CAR PARK PER              
062200*    PAGE FETCH) AND "cam_park_rss" (RSS FEED, ALL MONITORED              
062300*    CAR PARKS ON ONE PAGE).                                              
062400     MOVE    2                     TO    WK-N-FEED-CNT.                   
062500                                                                          
062600*    FEED 1 - cam_park_local - GRAFTON EAST, SINGLE CAR PARK.             
062700     MOVE    "cam_park_local"      TO    WK-T-FEED-NAME (1).              
062800     MOVE    1                     TO    WK-T-FEED-CPRK-CNT (1).          
062900     MOVE    "PARK NAME=GRAFTON EAST"                                     
063000                               TO    WK-T-CPRK-TAG-START (1 1).           
063100     MOVE    4                     TO    WK-T-CPRK-FLD-CNT (1 1).         
063200     MOVE    "PARKING-ID"          TO    WK-T-FLD-NAME (1 1 1).           
063300     MOVE    "FIXED-STRING"        TO    WK-T-FLD-TYPE (1 1 1).           
063400     MOVE    "grafton-east-car-park"                                      
063500                                    TO    WK-T-FLD-FX-STR (1 1 1).        
063600     MOVE    "SPACES-CAPACITY"     TO    WK-T-FLD-NAME (1 1 2).           
063700     MOVE    "INT"                 TO    WK-T-FLD-TYPE (1 1 2).           
063800     MOVE    "SPACES TOTAL="       TO    WK-T-FLD-DELIM-1 (1 1 2).        
063900     MOVE    "<BR>"                TO    WK-T-FLD-DELIM-2 (1 1 2).        
064000     MOVE    "SPACES-FREE"         TO    WK-T-FLD-NAME (1 1 3).           
064100     MOVE    "INT"                 TO    WK-T-FLD-TYPE (1 1 3).           
064200     MOVE    "SPACES FREE="        TO    WK-T-FLD-DELIM-1 (1 1 3).        
064300     MOVE    "<BR>"                TO    WK-T-FLD-DELIM-2 (1 1 3).        
064400     MOVE    "SPACES-OCCUPIED"     TO    WK-T-FLD-NAME (1 1 4).           
064500     MOVE    "CALC-MINUS"          TO    WK-T-FLD-TYPE (1 1 4).           
064600     MOVE    "SPACES-CAPACITY"     TO    WK-T-FLD-DELIM-1 (1 1 4).        
064700     MOVE    "SPACES-FREE"         TO    WK-T-FLD-DELIM-2 (1 1 4).        
064800                                                                          
064900*    FEED 2 - cam_park_rss - GRAND ARCADE AND PARK STREET.                
065000     MOVE    "cam_park_rss"        TO    WK-T-FEED-NAME (2).              
065100     MOVE    2                     TO    WK-T-FEED-CPRK-CNT (2).          
065200                                                                          
065300     MOVE    "<title>Grand Arcade"                                        
065400                               TO    WK-T-CPRK-TAG-START (2 1).           
065500     MOVE    3                     TO    WK-T-CPRK-FLD-CNT (2 1).         
065600     MOVE    "PARKING-ID"          TO    WK-T-FLD-NAME (2 1 1).           
065700     MOVE    "FIXED-STRING"        TO    WK-T-FLD-TYPE (2 1 1).           
065800     MOVE    "grand-arcade-car-park"                                      
065900                                    TO    WK-T-FLD-FX-STR (2 1 1).        
066000     MOVE    "SPACES-FREE"         TO    WK-T-FLD-NAME (2 1 2).           
066100     MOVE    "INT"                 TO    WK-T-FLD-TYPE (2 1 2).           
066200     MOVE    "<spacesFree>"        TO    WK-T-FLD-DELIM-1 (2 1 2).        
066300     MOVE    "</spacesFree>"       TO    WK-T-FLD-DELIM-2 (2 1 2).        
066400     MOVE    "SPACES-CAPACITY"     TO    WK-T-FLD-NAME (2 1 3).           
066500     MOVE    "FIXED-INT"           TO    WK-T-FLD-TYPE (2 1 3).           
066600     MOVE    1040                  TO    WK-T-FLD-FX-INT (2 1 3).         
066700                                                                          
066800     MOVE    "<title>Park Street"                                         
066900                               TO    WK-T-CPRK-TAG-START (2 2).           
067000     MOVE    4                     TO    WK-T-CPRK-FLD-CNT (2 2).         
067100     MOVE    "PARKING-ID"          TO    WK-T-FLD-NAME (2 2 1).           
067200     MOVE    "FIXED-STRING"        TO    WK-T-FLD-TYPE (2 2 1).           
067300     MOVE    "park-street-car-park"                                       
067400                                    TO    WK-T-FLD-FX-STR (2 2 1).        
067500     MOVE    "SPACES-OCCUPIED"     TO    WK-T-FLD-NAME (2 2 2).           
067600     MOVE    "INT"                 TO    WK-T-FLD-TYPE (2 2 2).           
067700     MOVE    "<spacesOccupied>"    TO    WK-T-FLD-DELIM-1 (2 2 2).        
067800     MOVE    "</spacesOccupied>"   TO    WK-T-FLD-DELIM-2 (2 2 2).        
067900     MOVE    "SPACES-CAPACITY"     TO    WK-T-FLD-NAME (2 2 3).           
068000     MOVE    "FIXED-INT"           TO    WK-T-FLD-TYPE (2 2 3).           
068100     MOVE    370                   TO    WK-T-FLD-FX-INT (2 2 3).         
068200     MOVE    "SPACES-FREE"         TO    WK-T-FLD-NAME (2 2 4).           
068300     MOVE    "CALC-MINUS"          TO    WK-T-FLD-TYPE (2 2 4).           
068400     MOVE    "SPACES-CAPACITY"     TO    WK-T-FLD-DELIM-1 (2 2 4).        
068500     MOVE    "SPACES-OCCUPIED"     TO    WK-T-FLD-DELIM-2 (2 2 4).        
068600 Y099-INIT-TEMPLATES-EX.                                                  
068700*---------------------------------------------------------------*         
068800     EXIT.                                                                
068900                                                                          
069000 EJECT                                                                    
069100*---------------------------------------------------------------*         
069200 Z999-END-PROGRAM-EX.                                                     
069300*---------------------------------------------------------------*         
069400     GOBACK.                                                              
069500                                                                          
069600******************************************************************        
069700*************** END OF PROGRAM SOURCE - TFCVPFD *****************         
069800******************************************************************        
